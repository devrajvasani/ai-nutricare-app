000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDSTCLS.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. NUTRICARE BATCH SYSTEMS.
000600 DATE-WRITTEN. 03/21/09.
000700 DATE-COMPILED. 03/21/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    MEDSTCLS CLASSIFIES ONE PARSED METRIC VALUE AGAINST ITS
001400*    NORMAL REFERENCE RANGE.  CALLED ONCE PER METRIC MATCH FROM
001500*    MEDEXTR, AFTER MEDRNGLK HAS RETURNED THE RANGE.
001600*
001700*    ORDER OF THE TESTS MATTERS - DO NOT RE-SEQUENCE THEM:
001800*        NO RANGE ON FILE          ==>  UNKNOWN
001900*        VALUE < MIN * 0.8         ==>  CRITICAL (LOW SIDE)
002000*        VALUE < MIN               ==>  LOW
002100*        VALUE > MAX * 1.5         ==>  CRITICAL (HIGH SIDE)
002200*        VALUE > MAX               ==>  HIGH
002300*        OTHERWISE                 ==>  NORMAL
002400*
002500*    THE 0.8/1.5 THRESHOLDS ARE HELD AS INTEGER TENTHS SO THE
002600*    MULTIPLY CAN BE DONE IN FIXED DECIMAL WITHOUT A BINARY
002700*    FLOAT ANYWHERE IN THE PATH - SEE 1000-CALC-THRESHOLDS.
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100* 03/21/09 RAO  0001  INITIAL VERSION                            *
003200* 09/02/10 RAO  0114  CRITICAL-LOW THRESHOLD WAS COMPARING      *
003300*                     AGAINST MIN INSTEAD OF MIN * 0.8 - FIXED  *
003400* 06/30/98 LMP  0161  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF    *
003500* 02/08/15 DJT  0241  NO-REFERENCE-RANGE NOW RETURNS UNKNOWN     *
003600*                     INSTEAD OF FALLING THROUGH TO NORMAL       *
003700* 04/03/22 KMS  0318  ROUND HALF-UP ON THE THRESHOLD PRODUCTS    *
003800*                     WHEN THE THIRD DECIMAL IS NON-ZERO         *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-THRESHOLD-FIELDS.
005200     05  WS-CRIT-LOW-THRESH       PIC S9(5)V999 COMP-3.
005300     05  WS-CRIT-HIGH-THRESH      PIC S9(5)V999 COMP-3.
005400     05  WS-CRIT-LOW-THRESH-2D    PIC S9(5)V99.
005500     05  WS-CRIT-HIGH-THRESH-2D   PIC S9(5)V99.
005600 01  WS-THRESHOLD-FIELDS-X REDEFINES WS-THRESHOLD-FIELDS.
005700     05  FILLER                   PIC X(4).
005800     05  WS-THRESH-DUMP           PIC X(10).
005900
006000 01  WS-NO-RANGE-SW               PIC X VALUE 'N'.
006100     88  NO-RANGE-ON-FILE             VALUE 'Y'.
006200
006300 01  WS-RANGE-ECHO.
006400     05  WS-RANGE-ECHO-MIN        PIC S9(5)V99.
006500     05  WS-RANGE-ECHO-MAX        PIC S9(5)V99.
006600*    DUMP VIEW OF THE RANGE HANDED IN BY THE CALLER
006700 01  WS-RANGE-ECHO-X REDEFINES WS-RANGE-ECHO
006800                                  PIC X(14).
006900
007000 LINKAGE SECTION.
007100 01  LK-METRIC-VALUE               PIC S9(5)V99.
007200*    DUMP VIEW OF THE VALUE HANDED IN BY THE CALLER
007300 01  LK-METRIC-VALUE-X REDEFINES LK-METRIC-VALUE
007400                                  PIC X(7).
007500 01  LK-REF-MIN                    PIC S9(5)V99.
007600 01  LK-REF-MAX                    PIC S9(5)V99.
007700 01  LK-RANGE-FOUND-FLAG           PIC X.
007800     88  LK-RANGE-WAS-FOUND            VALUE 'Y'.
007900     88  LK-RANGE-NOT-FOUND            VALUE 'N'.
008000 01  LK-STATUS-OUT                 PIC X(8).
008100
008200 PROCEDURE DIVISION USING LK-METRIC-VALUE
008300                           LK-REF-MIN
008400                           LK-REF-MAX
008500                           LK-RANGE-FOUND-FLAG
008600                           LK-STATUS-OUT.
008700 0000-MAINLINE.
008800     MOVE SPACES TO LK-STATUS-OUT.
008900     MOVE LK-REF-MIN TO WS-RANGE-ECHO-MIN.
009000     MOVE LK-REF-MAX TO WS-RANGE-ECHO-MAX.
009100     IF LK-RANGE-NOT-FOUND
009200         MOVE 'UNKNOWN ' TO LK-STATUS-OUT
009300     ELSE
009400         PERFORM 1000-CALC-THRESHOLDS THRU 1000-EXIT
009500         PERFORM 2000-CLASSIFY-VALUE THRU 2000-EXIT
009600     END-IF.
009700     GOBACK.
009800
009900 1000-CALC-THRESHOLDS.
010000*    OPERANDS HAVE AT MOST 2 DECIMALS SO THE PRODUCTS HAVE AT
010100*    MOST 3 - NO ROUNDING IS NEEDED UNTIL WE FOLD BACK TO 2.
010200     COMPUTE WS-CRIT-LOW-THRESH  = LK-REF-MIN * 0.8.
010300     COMPUTE WS-CRIT-HIGH-THRESH = LK-REF-MAX * 1.5.
010400     COMPUTE WS-CRIT-LOW-THRESH-2D  ROUNDED =
010500             WS-CRIT-LOW-THRESH.
010600     COMPUTE WS-CRIT-HIGH-THRESH-2D ROUNDED =
010700             WS-CRIT-HIGH-THRESH.
010800 1000-EXIT.
010900     EXIT.
011000
011100 2000-CLASSIFY-VALUE.
011200     EVALUATE TRUE
011300         WHEN LK-METRIC-VALUE < WS-CRIT-LOW-THRESH-2D
011400             MOVE 'CRITICAL' TO LK-STATUS-OUT
011500         WHEN LK-METRIC-VALUE < LK-REF-MIN
011600             MOVE 'LOW     ' TO LK-STATUS-OUT
011700         WHEN LK-METRIC-VALUE > WS-CRIT-HIGH-THRESH-2D
011800             MOVE 'CRITICAL' TO LK-STATUS-OUT
011900         WHEN LK-METRIC-VALUE > LK-REF-MAX
012000             MOVE 'HIGH    ' TO LK-STATUS-OUT
012100         WHEN OTHER
012200             MOVE 'NORMAL  ' TO LK-STATUS-OUT
012300     END-EVALUATE.
012400 2000-EXIT.
012500     EXIT.
