000100******************************************************************
000200* DCLGEN TABLE(DDS0001.REF_RANGE)                                *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(REFRANGE))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000*    DDS0001.REF_RANGE HOLDS THE NORMAL LOW/HIGH BOUNDS FOR      *
001100*    EACH LAB METRIC THE EXTRACT SUITE KNOWS ABOUT.  ONE ROW     *
001200*    PER RR_KEY.  MAINTAINED BY NUTR-DBA, NOT BY THE BATCH       *
001300*    SUITE -  SEE MEDRNGLK FOR THE ONLY PROGRAM THAT TOUCHES IT  *
001400******************************************************************
001500     EXEC SQL DECLARE DDS0001.REF_RANGE TABLE
001600     ( RR_KEY                         CHAR(30) NOT NULL,
001700       RR_MIN_VAL                     DECIMAL(7, 2) NOT NULL,
001800       RR_MAX_VAL                     DECIMAL(7, 2) NOT NULL,
001900       RR_DEFAULT_UNIT                CHAR(10) NOT NULL
002000     ) END-EXEC.
002100******************************************************************
002200* COBOL DECLARATION FOR TABLE DDS0001.REF_RANGE                  *
002300******************************************************************
002400 01  DCLREF-RANGE.
002500     10 RR-KEY               PIC X(30).
002600     10 RR-MIN-VAL           PIC S9(5)V9(2) USAGE COMP-3.
002700     10 RR-MAX-VAL           PIC S9(5)V9(2) USAGE COMP-3.
002800     10 RR-DEFAULT-UNIT      PIC X(10).
002900******************************************************************
003000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
003100******************************************************************
