000100***************************************************
000200*COBOL Stored Procedure MEDRNGLK
000300*System Long Name:  ZSERVEROS.NUTRICARE.IBM.COM
000400*System Short Name:  Lab7
000500*Data Set:  DDS0001.TEST.COBOL1(MEDRNGLK)
000600* @param RRKEYIN
000700* @param RRMININOUT
000800* @param RRMAXINOUT
000900* @param RRUNITINOUT
001000* @param RRFOUNDOUT
001100* @param SQLCODEOUT
001200***************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. MEDRNGLK.
001500 AUTHOR. R. OKAFOR.
001600 INSTALLATION. NUTRICARE BATCH SYSTEMS.
001700 DATE-WRITTEN. 03/28/09.
001800 DATE-COMPILED. 03/28/09.
001900 SECURITY. NON-CONFIDENTIAL.
002000
002100******************************************************************
002200*REMARKS.
002300*
002400*    LOOKS UP ONE ROW OF DDS0001.REF_RANGE BY RR_KEY AND HANDS
002500*    BACK THE NORMAL MIN/MAX AND DEFAULT UNIT.  IF THE METRIC
002600*    KEY IS NOT ON FILE, RRFOUNDOUT COMES BACK 'N' AND THE
002700*    CALLER (MEDEXTR) TREATS THE METRIC AS UNKNOWN.
002800*
002900******************************************************************
003000******************************************************************
003100* DDS0001.REF_RANGE - ONE-TIME LOAD LISTING (JOB NUTRLOAD,       *
003200* STEP RRLOAD).  THESE ARE THE ONLY 16 KEYS MEDEXTR'S            *
003300* 21NN-EXTR-XXXXX PARAGRAPHS KNOW HOW TO FILE AGAINST -          *
003400* ADD A ROW HERE AND RERUN NUTRLOAD BEFORE WIRING IN A           *
003500* NEW METRIC PARAGRAPH.                                          *
003600*                                                                *
003700* INSERT INTO DDS0001.REF_RANGE VALUES                           *
003800*   ('BLOOD-GLUCOSE-FASTING', 70.00, 100.00, 'MG/DL')            *
003900* INSERT INTO DDS0001.REF_RANGE VALUES                           *
004000*   ('BLOOD-GLUCOSE-POSTPRANDIAL', 70.00, 140.00, 'MG/DL')       *
004100* INSERT INTO DDS0001.REF_RANGE VALUES                           *
004200*   ('HBA1C', 4.00, 5.70, '%')                                   *
004300* INSERT INTO DDS0001.REF_RANGE VALUES                           *
004400*   ('TOTAL-CHOLESTEROL', 0.00, 200.00, 'MG/DL')                 *
004500* INSERT INTO DDS0001.REF_RANGE VALUES                           *
004600*   ('LDL-CHOLESTEROL', 0.00, 100.00, 'MG/DL')                   *
004700* INSERT INTO DDS0001.REF_RANGE VALUES                           *
004800*   ('HDL-CHOLESTEROL', 40.00, 60.00, 'MG/DL')                   *
004900* INSERT INTO DDS0001.REF_RANGE VALUES                           *
005000*   ('TRIGLYCERIDES', 0.00, 150.00, 'MG/DL')                     *
005100* INSERT INTO DDS0001.REF_RANGE VALUES                           *
005200*   ('BMI', 18.50, 24.90, 'KG/M2')                               *
005300* INSERT INTO DDS0001.REF_RANGE VALUES                           *
005400*   ('SYSTOLIC-BP', 90.00, 120.00, 'MMHG')                       *
005500* INSERT INTO DDS0001.REF_RANGE VALUES                           *
005600*   ('DIASTOLIC-BP', 60.00, 80.00, 'MMHG')                       *
005700* INSERT INTO DDS0001.REF_RANGE VALUES                           *
005800*   ('HEMOGLOBIN', 12.00, 17.50, 'G/DL')                         *
005900* INSERT INTO DDS0001.REF_RANGE VALUES                           *
006000*   ('CREATININE', 0.60, 1.20, 'MG/DL')                          *
006100* INSERT INTO DDS0001.REF_RANGE VALUES                           *
006200*   ('URIC-ACID', 2.40, 7.00, 'MG/DL')                           *
006300* INSERT INTO DDS0001.REF_RANGE VALUES                           *
006400*   ('TSH', 0.40, 4.00, 'MIU/L')                                 *
006500* INSERT INTO DDS0001.REF_RANGE VALUES                           *
006600*   ('VITAMIN-D', 20.00, 50.00, 'NG/ML')                         *
006700* INSERT INTO DDS0001.REF_RANGE VALUES                           *
006800*   ('VITAMIN-B12', 200.00, 900.00, 'PG/ML')                     *
006900******************************************************************
007000* CHANGE LOG                                                     *
007100* 03/28/09 RAO  0002  INITIAL VERSION, MODELED ON PCTPROC        *
007200* 06/30/98 LMP  0161  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF    *
007300* 01/14/12 RAO  0189  SQLCODE +100 NO LONGER ABENDS - RETURNS    *
007400*                     RRFOUNDOUT = 'N' SO MEDEXTR CAN CONTINUE   *
007500* 05/19/19 DJT  0276  RR-DEFAULT-UNIT WAS NOT BEING MOVED TO     *
007600*                     THE OUTPUT PARM ON A SUCCESSFUL FETCH      *
007700* 02/03/23 RAO  0341  ADDED THE NUTRLOAD INSERT LISTING ABOVE -  *
007800*                     AUDIT ASKED FOR THE 16 SEEDED KEYS TO BE   *
007900*                     VISIBLE IN SOURCE, NOT JUST IN DDS0001     *
008000******************************************************************
008100
008200 ENVIRONMENT DIVISION.
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500 01 NAM              PIC X(18) VALUE 'MEDRNGLK'.
008600 01 SCHE             PIC X(8).
008700 01 W-SQLCODE        PIC S9(3).
008800 01 W-LOOKUP-COUNT   PIC S9(7) COMP VALUE ZERO.
008900 COPY REFRANGE.
009000*    DUMP VIEW OF THE FETCHED ROW FOR SYSOUT DIAGNOSTICS
009100 01 REFRANGE-DUMP-VIEW REDEFINES DCLREF-RANGE PIC X(48).
009200      EXEC SQL INCLUDE SQLCA END-EXEC.
009300 LINKAGE SECTION.
009400 01 RRKEYIN           PIC X(30).
009500 01 RRMININOUT        PIC S9(5)V99 COMP-3.
009600 01 RRMININOUT-X REDEFINES RRMININOUT PIC X(4).
009700 01 RRMAXINOUT        PIC S9(5)V99 COMP-3.
009800 01 RRMAXINOUT-X REDEFINES RRMAXINOUT PIC X(4).
009900 01 RRUNITINOUT       PIC X(10).
010000 01 RRFOUNDOUT        PIC X(1).
010100     88 RANGE-WAS-FOUND VALUE 'Y'.
010200     88 RANGE-NOT-FOUND VALUE 'N'.
010300 01 SQLCODEOUT        PIC S9(9) COMP-5.
010400 PROCEDURE DIVISION USING
010500      RRKEYIN
010600      RRMININOUT
010700      RRMAXINOUT
010800      RRUNITINOUT
010900      RRFOUNDOUT
011000      SQLCODEOUT.
011100     ADD 1 TO W-LOOKUP-COUNT.
011200     MOVE 'N' TO RRFOUNDOUT.
011300     EXEC SQL
011400      SELECT RR_MIN_VAL, RR_MAX_VAL, RR_DEFAULT_UNIT
011500      INTO
011600       :RR-MIN-VAL           ,
011700       :RR-MAX-VAL           ,
011800       :RR-DEFAULT-UNIT
011900      FROM DDS0001.REF_RANGE
012000      WHERE RR_KEY = :RRKEYIN
012100     END-EXEC.
012200     IF SQLCODE = +100
012300        MOVE 'N' TO RRFOUNDOUT
012400     ELSE
012500        IF SQLCODE = +0
012600           MOVE 'Y' TO RRFOUNDOUT
012700           MOVE RR-MIN-VAL      TO RRMININOUT
012800           MOVE RR-MAX-VAL      TO RRMAXINOUT
012900           MOVE RR-DEFAULT-UNIT TO RRUNITINOUT
013000        ELSE
013100           MOVE 'N' TO RRFOUNDOUT
013200        END-IF
013300     END-IF.
013400     MOVE SQLCODE TO W-SQLCODE.
013500     MOVE W-SQLCODE TO SQLCODEOUT.
013600     GOBACK.
