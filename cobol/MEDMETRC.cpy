000100******************************************************************
000200*   MEDMETRC  -  EXTRACTED METRIC RECORD  (OUTPUT OF MEDEXTR)   *
000300*   ONE ROW PER LAB METRIC RECOGNIZED IN A REPORT.  AT MOST     *
000400*   ONE ROW PER (REPORT-ID, METRIC-KEY) - FIRST MATCH ONLY.     *
000500******************************************************************
000600 01  MEDMETRC-RECORD.
000700     05  EM-REPORT-ID             PIC 9(6).
000800     05  EM-METRIC-KEY            PIC X(30).
000900     05  EM-METRIC-NAME           PIC X(30).
001000     05  EM-VALUE                 PIC S9(5)V99.
001100     05  EM-UNIT                  PIC X(10).
001200     05  EM-REF-MIN               PIC S9(5)V99.
001300     05  EM-REF-MAX               PIC S9(5)V99.
001400     05  EM-STATUS                PIC X(8).
001500         88  EM-IS-NORMAL             VALUE 'NORMAL  '.
001600         88  EM-IS-LOW                VALUE 'LOW     '.
001700         88  EM-IS-HIGH               VALUE 'HIGH    '.
001800         88  EM-IS-CRITICAL           VALUE 'CRITICAL'.
001900         88  EM-IS-UNKNOWN            VALUE 'UNKNOWN '.
002000         88  EM-IS-FLAGGED    VALUES 'LOW     ' 'HIGH    '
002100                                     'CRITICAL'.
002200     05  EM-SNIPPET               PIC X(120).
002300     05  EM-CONFIDENCE            PIC 9V99.
002400     05  FILLER                   PIC X(32).
