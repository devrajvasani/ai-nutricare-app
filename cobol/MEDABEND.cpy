000100******************************************************************
000200*   MEDABEND  -  STANDARD SUITE ABEND / IMBALANCE MESSAGE       *
000300*   WRITTEN TO SYSOUT BY ANY MEDxxxxx PROGRAM BEFORE IT FORCES  *
000400*   ITSELF TO ABEND ON AN OUT-OF-BALANCE OR SEQUENCE CONDITION  *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  FILLER                   PIC X(1)  VALUE '*'.
000800     05  ABEND-REASON             PIC X(60) VALUE SPACES.
000900     05  FILLER                   PIC X(1)  VALUE SPACES.
001000     05  EXPECTED-VAL             PIC 9(9)  VALUE ZERO.
001100     05  FILLER                   PIC X(1)  VALUE SPACES.
001200     05  ACTUAL-VAL               PIC 9(9)  VALUE ZERO.
001300     05  FILLER                   PIC X(49) VALUE SPACES.
001400
001500*    PARAGRAPH-TRACE FIELD - SET AS THE FIRST STATEMENT OF
001600*    EVERY PARAGRAPH SO A SYSOUT DUMP TAKEN AT ABEND TIME
001700*    SHOWS WHICH PARAGRAPH WAS RUNNING WHEN THINGS WENT BAD.
001800 77  PARA-NAME                    PIC X(30) VALUE SPACES.
001900 77  ZERO-VAL                     PIC 9 VALUE 0.
002000 77  ONE-VAL                      PIC 9 VALUE 1.
