000100******************************************************************
000200*   MEDNOTE  -  EXTRACTED NOTE RECORD  (OUTPUT OF MEDEXTR)      *
000300*   ONE ROW PER NOTE-BEARING SECTION KEPT FROM A REPORT.        *
000400******************************************************************
000500 01  MEDNOTE-RECORD.
000600     05  EN-REPORT-ID             PIC 9(6).
000700     05  EN-NOTE-TYPE             PIC X(12).
000800         88  EN-IS-PRESCRIPTION       VALUE 'PRESCRIPTION'.
000900         88  EN-IS-DIAGNOSIS          VALUE 'DIAGNOSIS   '.
001000         88  EN-IS-DOCTOR-NOTE        VALUE 'DOCTOR-NOTE '.
001100         88  EN-IS-GENERAL            VALUE 'GENERAL     '.
001200     05  EN-HEADING               PIC X(30).
001300     05  EN-CONTENT               PIC X(200).
001400     05  FILLER                   PIC X(2).
