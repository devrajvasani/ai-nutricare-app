000100******************************************************************
000200* DCLGEN TABLE(DDS0001.COND_RULE)                                *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(CONDRULE))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000*    DDS0001.COND_RULE MAPS A (METRIC, STATUS) PAIR ONTO A       *
001100*    LIKELY CONDITION NAME.  ONLY EXACT STATUS HIGH OR LOW       *
001200*    ROWS EXIST - CRITICAL IS DELIBERATELY NOT KEYED HERE.       *
001300*    SEE MEDCNDLK - THE ONLY PROGRAM THAT TOUCHES THIS TABLE     *
001400******************************************************************
001500     EXEC SQL DECLARE DDS0001.COND_RULE TABLE
001600     ( CR_METRIC_KEY                  CHAR(30) NOT NULL,
001700       CR_STATUS                      CHAR(8) NOT NULL,
001800       CR_CONDITION                   CHAR(30) NOT NULL
001900     ) END-EXEC.
002000******************************************************************
002100* COBOL DECLARATION FOR TABLE DDS0001.COND_RULE                  *
002200******************************************************************
002300 01  DCLCOND-RULE.
002400     10 CR-METRIC-KEY        PIC X(30).
002500     10 CR-STATUS            PIC X(8).
002600     10 CR-CONDITION         PIC X(30).
002700******************************************************************
002800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002900******************************************************************
