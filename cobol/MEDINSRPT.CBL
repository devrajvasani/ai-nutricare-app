000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDINSRPT.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. NUTRICARE BATCH SYSTEMS.
000600 DATE-WRITTEN. 05/02/09.
000700 DATE-COMPILED. 05/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    MEDINSRPT IS THE LAST STEP OF THE NIGHTLY REPORT-EXTRACT
001400*    RUN.  IT READS THE REGISTER (MEDREPRG), SORTED BY
001500*    PATIENT-ID THEN REPORT-ID, AND THE THREE FILES MEDEXTR
001600*    BUILDS FROM IT - MEDMETRC, MEDNOTE AND MEDCOND - AND PRINTS
001700*    THE PATIENT INSIGHTS SUMMARY REPORT.  CONTROL BREAKS ON
001800*    PATIENT-ID.  FOR EACH COMPLETED, NON-SPARSE REPORT IT ALSO
001900*    PRINTS A "FLAGGED VALUES" PANEL OF UP TO 6 METRICS, FLAGGED
002000*    ONES FIRST, IN THE ORDER MEDEXTR FOUND THEM.
002100*
002200*    FILES READ:   MEDREPRG, MEDMETRC, MEDNOTE, MEDCOND
002300*    FILE WRITTEN: MEDINSRPT (132-BYTE PRINT LINE)
002400*
002500*    ALL FOUR INPUT FILES ARE IN ASCENDING REPORT-ID SEQUENCE
002600*    FOR A GIVEN PATIENT, SINCE MEDEXTR WRITES MEDMETRC/MEDNOTE/
002700*    MEDCOND AS IT PROCESSES THE REGISTER IN THAT SAME ORDER.
002800*    THIS PROGRAM DEPENDS ON THAT AND MATCHES THE THREE FILES TO
002900*    THE REGISTER BY A SIMPLE READ-AHEAD, NOT A SORT/MERGE.
003000*
003100******************************************************************
003200* CHANGE LOG                                                     *
003300* 05/02/09 RAO  0006  INITIAL VERSION                            *
003400* 06/30/98 LMP  0161  Y2K REVIEW - HEADING DATE IS A 2-DIGIT     *
003500*                     YEAR DISPLAY ONLY, NO STORED DATE FIELDS  *
003600*                     OF ANY KIND - SIGNED OFF                  *
003700* 11/02/11 RAO  0151  FLAGGED VALUES PANEL NO LONGER PRINTED    *
003800*                     FOR A REPORT CARRYING A SPARSE EXCEPTION  *
003900* 03/14/14 DJT  0201  PATIENT TOTAL LINE WAS PICKING UP THE     *
004000*                     NEXT PATIENT'S FIRST REPORT WHEN A        *
004100*                     PATIENT HAD ONLY ONE REPORT - FIXED       *
004200* 09/02/16 DJT  0254  EXCEPTION COLUMN NOW SHOWS FAILED         *
004300*                     REPORTS AS WELL AS THE SPARSE TEXT CASE   *
004400* 01/11/19 KMS  0283  "+N MORE" LINE ADDED TO THE FLAGGED       *
004500*                     VALUES PANEL WHEN A REPORT HAS MORE       *
004600*                     THAN 6 ELIGIBLE METRICS                   *
004700* 07/20/21 KMS  0311  GRAND TOTALS NOW SHOW SPARSE EXCEPTIONS   *
004800*                     AS THEIR OWN LINE, NOT FOLDED INTO        *
004900*                     COMPLETED                                 *
005000* 02/11/23 RAO  0332  DETAIL LINE AND COLUMN HEADER WIDENED     *
005100*                     TO CARRY THE CONDITIONS-FOUND COUNT       *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT.
006400     SELECT REPORTS-FILE
006500         ASSIGN TO UT-S-MEDREPRG
006600         FILE STATUS IS OFCODE.
006700     SELECT METRICS-FILE
006800         ASSIGN TO UT-S-MEDMETRC
006900         FILE STATUS IS OFCODE.
007000     SELECT NOTES-FILE
007100         ASSIGN TO UT-S-MEDNOTE
007200         FILE STATUS IS OFCODE.
007300     SELECT CONDTNS-FILE
007400         ASSIGN TO UT-S-MEDCOND
007500         FILE STATUS IS OFCODE.
007600     SELECT INSRPT-FILE
007700         ASSIGN TO UT-S-MEDINSRPT
007800         FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORD CONTAINS 130 CHARACTERS.
008400 01  SYSOUT-REC                   PIC X(130).
008500
008600 FD  REPORTS-FILE
008700     RECORD CONTAINS 96 CHARACTERS.
008800 01  MR-FD-RECORD                 PIC X(96).
008900
009000 FD  METRICS-FILE
009100     RECORD CONTAINS 260 CHARACTERS.
009200 01  EM-FD-RECORD                 PIC X(260).
009300
009400 FD  NOTES-FILE
009500     RECORD CONTAINS 250 CHARACTERS.
009600 01  EN-FD-RECORD                 PIC X(250).
009700
009800 FD  CONDTNS-FILE
009900     RECORD CONTAINS 36 CHARACTERS.
010000 01  CD-FD-RECORD                 PIC X(36).
010100
010200 FD  INSRPT-FILE
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  RPT-REC                      PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700 01  FILE-STATUS-CODES.
010800     05  OFCODE                   PIC X(2).
010900         88  CODE-GOOD                VALUE '00'.
011000
011100 COPY MEDREPRG.
011200 COPY MEDMETRC.
011300 COPY MEDNOTE.
011400 COPY MEDCOND.
011500 COPY MEDABEND.
011600
011700 01  WS-SYSOUT-REC.
011800     05  WS-SYSOUT-MSG            PIC X(80).
011900     05  FILLER                   PIC X(50).
012000
012100 77  WS-DATE                      PIC 9(06).
012200*    DATE FIELD BROKEN OUT FOR THE PAGE HEADING ONLY - NO DATE
012300*    FIELD IN THIS PROGRAM IS EVER STORED OR COMPARED
012400 01  WS-DATE-X REDEFINES WS-DATE.
012500     05  WS-DATE-YY               PIC 9(02).
012600     05  WS-DATE-MM               PIC 9(02).
012700     05  WS-DATE-DD               PIC 9(02).
012800
012900 01  FLAGS-AND-SWITCHES.
013000     05  MORE-REPORTS-SW          PIC X(01) VALUE 'Y'.
013100         88  NO-MORE-REPORTS          VALUE 'N'.
013200     05  MORE-METRICS-SW          PIC X(01) VALUE 'Y'.
013300         88  NO-MORE-METRICS          VALUE 'N'.
013400     05  MORE-NOTES-SW            PIC X(01) VALUE 'Y'.
013500         88  NO-MORE-NOTES            VALUE 'N'.
013600     05  MORE-CONDTNS-SW          PIC X(01) VALUE 'Y'.
013700         88  NO-MORE-CONDTNS          VALUE 'N'.
013800     05  WS-ANY-PATIENT-SW        PIC X(01) VALUE 'N'.
013900         88  WS-PATIENT-IN-PROGRESS   VALUE 'Y'.
014000
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014200     05  WS-PAGE-NUMBER           PIC 9(03) COMP VALUE 0.
014300     05  WS-LINE-COUNT            PIC 9(03) COMP VALUE 0.
014400     05  WS-MF-IDX                PIC S9(4) COMP.
014500     05  WS-RM-IDX                PIC S9(4) COMP.
014600     05  WS-GRAND-REPORTS         PIC 9(07) COMP VALUE 0.
014700     05  WS-GRAND-COMPLETED       PIC 9(07) COMP VALUE 0.
014800     05  WS-GRAND-PENDING         PIC 9(07) COMP VALUE 0.
014900     05  WS-GRAND-PROCESSING      PIC 9(07) COMP VALUE 0.
015000     05  WS-GRAND-FAILED          PIC 9(07) COMP VALUE 0.
015100     05  WS-GRAND-SPARSE          PIC 9(07) COMP VALUE 0.
015200     05  WS-GRAND-METRICS         PIC 9(07) COMP VALUE 0.
015300     05  WS-GRAND-NOTES           PIC 9(07) COMP VALUE 0.
015400     05  WS-GRAND-CONDTNS         PIC 9(07) COMP VALUE 0.
015500     05  WS-PT-REPORTS            PIC 9(07) COMP VALUE 0.
015600     05  WS-PT-COMPLETED          PIC 9(07) COMP VALUE 0.
015700     05  WS-PT-PENDING            PIC 9(07) COMP VALUE 0.
015800     05  WS-PT-PROCESSING         PIC 9(07) COMP VALUE 0.
015900     05  WS-PT-FAILED             PIC 9(07) COMP VALUE 0.
016000     05  WS-PT-METRICS            PIC 9(07) COMP VALUE 0.
016100     05  WS-PT-NOTES              PIC 9(07) COMP VALUE 0.
016200     05  WS-RPT-METRICS-FOUND     PIC 9(03) COMP VALUE 0.
016300     05  WS-RPT-NOTES-FOUND       PIC 9(03) COMP VALUE 0.
016400     05  WS-RPT-CONDTNS-FOUND     PIC 9(03) COMP VALUE 0.
016500     05  WS-ELIGIBLE-COUNT        PIC S9(4) COMP VALUE 0.
016600     05  WS-PRINTED-COUNT         PIC S9(4) COMP VALUE 0.
016700
016800 01  WS-CURRENT-PATIENT-ID        PIC 9(06) VALUE 0.
016900 01  WS-CURRENT-LAST-NAME         PIC X(15) VALUE SPACES.
017000 01  WS-CURRENT-FIRST-NAME        PIC X(15) VALUE SPACES.
017100 01  WS-EXCEPTION-TEXT            PIC X(21) VALUE SPACES.
017200
017300*    ONE ENTRY BUFFERED PER METRIC FOUND FOR THE REPORT NOW IN
017400*    PROGRESS - RE-FILLED FOR EVERY REPORT, EMPTIED AT 1000
017500 01  WS-RPT-METRIC-GROUP.
017600     05  WS-RPT-METRIC-COUNT      PIC S9(4) COMP VALUE 0.
017700     05  WS-RPT-METRIC-ENTRY OCCURS 16 TIMES.
017800         10  RM-NAME              PIC X(30).
017900         10  RM-VALUE             PIC S9(5)V99.
018000         10  RM-UNIT              PIC X(10).
018100         10  RM-REF-MIN           PIC S9(5)V99.
018200         10  RM-REF-MAX           PIC S9(5)V99.
018300         10  RM-STATUS            PIC X(08).
018400
018500 01  WS-HDR-REC.
018600     05  FILLER                   PIC X(01) VALUE SPACE.
018700     05  HDR-MM                   PIC 9(02).
018800     05  FILLER                   PIC X(01) VALUE '/'.
018900     05  HDR-DD                   PIC 9(02).
019000     05  FILLER                   PIC X(01) VALUE '/'.
019100     05  HDR-YY                   PIC 9(02).
019200     05  FILLER                   PIC X(10) VALUE SPACES.
019300     05  FILLER                   PIC X(57)
019400         VALUE 'NUTRICARE BATCH SYSTEMS - PATIENT INSIGHTS SUMMA
019500-    'RY REPORT'.
019600     05  FILLER                   PIC X(10) VALUE SPACES.
019700     05  FILLER                   PIC X(05) VALUE 'PAGE '.
019800     05  PAGE-NBR-O               PIC ZZ9.
019900     05  FILLER                   PIC X(38) VALUE SPACES.
020000
020100 01  WS-COLM-HDR-REC.
020200     05  FILLER                   PIC X(01) VALUE SPACE.
020300     05  FILLER                   PIC X(06) VALUE 'RPT-ID'.
020400     05  FILLER                   PIC X(01) VALUE SPACE.
020500     05  FILLER                   PIC X(30) VALUE 'FILENAME'.
020600     05  FILLER                   PIC X(01) VALUE SPACE.
020700     05  FILLER                   PIC X(10) VALUE 'STATUS'.
020800     05  FILLER                   PIC X(01) VALUE SPACE.
020900     05  FILLER                   PIC X(05) VALUE 'TYPE'.
021000     05  FILLER                   PIC X(01) VALUE SPACE.
021100     05  FILLER                   PIC X(03) VALUE 'PGS'.
021200     05  FILLER                   PIC X(01) VALUE SPACE.
021300     05  FILLER                   PIC X(06) VALUE 'WORDS'.
021400     05  FILLER                   PIC X(01) VALUE SPACE.
021500     05  FILLER                   PIC X(03) VALUE 'MET'.
021600     05  FILLER                   PIC X(01) VALUE SPACE.
021700     05  FILLER                   PIC X(03) VALUE 'NOT'.
021800     05  FILLER                   PIC X(01) VALUE SPACE.
021900     05  FILLER                   PIC X(03) VALUE 'CND'.
022000     05  FILLER                   PIC X(01) VALUE SPACE.
022100     05  FILLER                   PIC X(21) VALUE 'EXCEPTION'.
022200     05  FILLER                   PIC X(32) VALUE SPACES.
022300
022400 01  WS-PATIENT-HDR-REC.
022500     05  FILLER                   PIC X(01) VALUE SPACE.
022600     05  FILLER                   PIC X(09) VALUE 'PATIENT: '.
022700     05  PHD-PATIENT-ID-O         PIC 9(06).
022800     05  FILLER                   PIC X(02) VALUE SPACES.
022900     05  PHD-LAST-NAME-O          PIC X(15).
023000     05  FILLER                   PIC X(02) VALUE ', '.
023100     05  PHD-FIRST-NAME-O         PIC X(15).
023200     05  FILLER                   PIC X(65) VALUE SPACES.
023300
023400 01  WS-DETAIL-REC.
023500     05  FILLER                   PIC X(01) VALUE SPACE.
023600     05  DTL-REPORT-ID-O          PIC 9(06).
023700     05  FILLER                   PIC X(01) VALUE SPACE.
023800     05  DTL-FILENAME-O           PIC X(30).
023900     05  FILLER                   PIC X(01) VALUE SPACE.
024000     05  DTL-STATUS-O             PIC X(10).
024100     05  FILLER                   PIC X(01) VALUE SPACE.
024200     05  DTL-TYPE-O               PIC X(05).
024300     05  FILLER                   PIC X(01) VALUE SPACE.
024400     05  DTL-PAGES-O              PIC ZZ9.
024500     05  FILLER                   PIC X(01) VALUE SPACE.
024600     05  DTL-WORDS-O              PIC ZZZZZ9.
024700     05  FILLER                   PIC X(01) VALUE SPACE.
024800     05  DTL-METRICS-O            PIC ZZ9.
024900     05  FILLER                   PIC X(01) VALUE SPACE.
025000     05  DTL-NOTES-O              PIC ZZ9.
025100     05  FILLER                   PIC X(01) VALUE SPACE.
025200     05  DTL-CONDS-O              PIC ZZ9.
025300     05  FILLER                   PIC X(01) VALUE SPACE.
025400     05  DTL-EXCEPTION-O          PIC X(21).
025500     05  FILLER                   PIC X(32) VALUE SPACES.
025600*    DUMP VIEW FOR A SYSOUT DISPLAY WHEN THE DETAIL LINE LOOKS
025700*    WRONG AND SOMEBODY NEEDS TO SEE THE RAW BYTES
025800 01  WS-DETAIL-DUMP REDEFINES WS-DETAIL-REC
025900                                  PIC X(132).
026000
026100 01  WS-PATIENT-TOTAL-REC.
026200     05  FILLER                   PIC X(01) VALUE SPACE.
026300     05  FILLER                   PIC X(17)
026400         VALUE 'PATIENT TOTALS - '.
026500     05  FILLER                   PIC X(09) VALUE 'REPORTS: '.
026600     05  PT-REPORTS-O             PIC ZZ9.
026700     05  FILLER                   PIC X(03) VALUE SPACES.
026800     05  FILLER                   PIC X(06) VALUE 'COMP: '.
026900     05  PT-COMPLETED-O           PIC ZZ9.
027000     05  FILLER                   PIC X(03) VALUE SPACES.
027100     05  FILLER                   PIC X(06) VALUE 'PEND: '.
027200     05  PT-PENDING-O             PIC ZZ9.
027300     05  FILLER                   PIC X(03) VALUE SPACES.
027400     05  FILLER                   PIC X(06) VALUE 'PROC: '.
027500     05  PT-PROCESSING-O          PIC ZZ9.
027600     05  FILLER                   PIC X(03) VALUE SPACES.
027700     05  FILLER                   PIC X(06) VALUE 'FAIL: '.
027800     05  PT-FAILED-O              PIC ZZ9.
027900     05  FILLER                   PIC X(03) VALUE SPACES.
028000     05  FILLER                   PIC X(09) VALUE 'METRICS: '.
028100     05  PT-METRICS-O             PIC ZZZ9.
028200     05  FILLER                   PIC X(02) VALUE SPACES.
028300     05  FILLER                   PIC X(07) VALUE 'NOTES: '.
028400     05  PT-NOTES-O               PIC ZZZ9.
028500     05  FILLER                   PIC X(25) VALUE SPACES.
028600*    DUMP VIEW - SEE WS-DETAIL-DUMP ABOVE
028700 01  WS-PATIENT-TOTAL-DUMP REDEFINES WS-PATIENT-TOTAL-REC
028800                                  PIC X(132).
028900
029000 01  WS-GRAND-BANNER-REC.
029100     05  FILLER                   PIC X(20) VALUE SPACES.
029200     05  FILLER                   PIC X(35)
029300         VALUE '**** GRAND TOTALS FOR THE RUN ****'.
029400     05  FILLER                   PIC X(77) VALUE SPACES.
029500
029600 01  WS-GRAND-TOTAL-REC.
029700     05  FILLER                   PIC X(01) VALUE SPACE.
029800     05  GT-LABEL-O               PIC X(30).
029900     05  FILLER                   PIC X(02) VALUE SPACES.
030000     05  GT-VALUE-O               PIC ZZZ,ZZ9.
030100     05  FILLER                   PIC X(92) VALUE SPACES.
030200
030300 01  WS-FLAGGED-HDR-REC.
030400     05  FILLER                   PIC X(01) VALUE SPACE.
030500     05  FILLER                   PIC X(22)
030600         VALUE '**** FLAGGED VALUES - '.
030700     05  FHD-REPORT-ID-O          PIC 9(06).
030800     05  FILLER                   PIC X(05) VALUE ' ****'.
030900     05  FILLER                   PIC X(98) VALUE SPACES.
031000
031100 01  WS-FLAGGED-DETAIL-REC.
031200     05  FILLER                   PIC X(03) VALUE SPACES.
031300     05  FD-METRIC-NAME-O         PIC X(24).
031400     05  FILLER                   PIC X(01) VALUE SPACE.
031500     05  FD-VALUE-O               PIC ZZZZ9.99-.
031600     05  FILLER                   PIC X(01) VALUE SPACE.
031700     05  FD-UNIT-O                PIC X(10).
031800     05  FILLER                   PIC X(01) VALUE SPACE.
031900     05  FILLER                   PIC X(06) VALUE 'RANGE:'.
032000     05  FD-REF-MIN-O             PIC ZZZZ9.99.
032100     05  FILLER                   PIC X(03) VALUE ' - '.
032200     05  FD-REF-MAX-O             PIC ZZZZ9.99.
032300     05  FILLER                   PIC X(01) VALUE SPACE.
032400     05  FD-STATUS-O              PIC X(08).
032500     05  FILLER                   PIC X(49) VALUE SPACES.
032600*    DUMP VIEW - SEE WS-DETAIL-DUMP ABOVE
032700 01  WS-FLAGGED-DETAIL-DUMP REDEFINES WS-FLAGGED-DETAIL-REC
032800                                  PIC X(132).
032900
033000 01  WS-FLAGGED-MORE-REC.
033100     05  FILLER                   PIC X(05) VALUE SPACES.
033200     05  FILLER                   PIC X(01) VALUE '+'.
033300     05  FM-MORE-COUNT-O          PIC ZZ9.
033400     05  FILLER                   PIC X(05) VALUE ' MORE'.
033500     05  FILLER                   PIC X(118) VALUE SPACES.
033600
033700 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
033800
033900 PROCEDURE DIVISION.
034000
034100 0000-MAINLINE.
034200     MOVE "0000-MAINLINE" TO PARA-NAME.
034300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034400     PERFORM 100-MAINLINE THRU 100-EXIT
034500             UNTIL NO-MORE-REPORTS.
034600     PERFORM 999-CLEANUP THRU 999-EXIT.
034700     MOVE +0 TO RETURN-CODE.
034800     GOBACK.
034900
035000 000-HOUSEKEEPING.
035100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035200     DISPLAY '******** MEDINSRPT STARTING ********'.
035300     ACCEPT WS-DATE FROM DATE.
035400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035500     MOVE 0 TO WS-CURRENT-PATIENT-ID.
035600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035700     PERFORM 900-READ-REPORTS THRU 900-EXIT.
035800     IF NO-MORE-REPORTS
035900         MOVE 'MEDREPRG IS EMPTY - NOTHING TO REPORT'
036000             TO ABEND-REASON
036100         GO TO 9800-ABEND-RTN
036200     END-IF.
036300     PERFORM 910-READ-METRICS THRU 910-EXIT.
036400     PERFORM 920-READ-NOTES THRU 920-EXIT.
036500     PERFORM 930-READ-CONDTNS THRU 930-EXIT.
036600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036700 000-EXIT.
036800     EXIT.
036900
037000 100-MAINLINE.
037100     MOVE "100-MAINLINE" TO PARA-NAME.
037200     IF MR-PATIENT-ID NOT = WS-CURRENT-PATIENT-ID
037300         PERFORM 2000-PATIENT-BREAK THRU 2000-EXIT
037400     END-IF.
037500     PERFORM 1000-PROCESS-ONE-REPORT THRU 1000-EXIT.
037600     PERFORM 900-READ-REPORTS THRU 900-EXIT.
037700 100-EXIT.
037800     EXIT.
037900
038000 1000-PROCESS-ONE-REPORT.
038100     MOVE "1000-PROCESS-ONE-REPORT" TO PARA-NAME.
038200     PERFORM 2100-EDIT-REPORT-STATUS THRU 2100-EXIT.
038300     MOVE SPACES TO WS-EXCEPTION-TEXT.
038400     PERFORM 2150-EDIT-SPARSE-TEXT THRU 2150-EXIT.
038500     MOVE 0 TO WS-RPT-METRIC-COUNT.
038600     MOVE 0 TO WS-RPT-METRICS-FOUND.
038700     MOVE 0 TO WS-RPT-NOTES-FOUND.
038800     MOVE 0 TO WS-RPT-CONDTNS-FOUND.
038900     PERFORM 1100-MATCH-METRICS THRU 1100-EXIT.
039000     PERFORM 1150-MATCH-NOTES THRU 1150-EXIT.
039100     PERFORM 1170-MATCH-CONDTNS THRU 1170-EXIT.
039200     ADD WS-RPT-METRICS-FOUND TO WS-GRAND-METRICS WS-PT-METRICS.
039300     ADD WS-RPT-NOTES-FOUND TO WS-GRAND-NOTES WS-PT-NOTES.
039400     ADD WS-RPT-CONDTNS-FOUND TO WS-GRAND-CONDTNS.
039500     PERFORM 1300-WRITE-DETAIL-LINE THRU 1300-EXIT.
039600     IF MR-STATUS-COMPLETED AND WS-EXCEPTION-TEXT = SPACES
039700         PERFORM 3000-BUILD-FLAGGED-LIST THRU 3000-EXIT
039800     END-IF.
039900 1000-EXIT.
040000     EXIT.
040100
040200 1100-MATCH-METRICS.
040300     MOVE "1100-MATCH-METRICS" TO PARA-NAME.
040400     PERFORM 1110-BUFFER-ONE-METRIC THRU 1110-EXIT
040500             UNTIL NO-MORE-METRICS
040600                OR EM-REPORT-ID NOT = MR-REPORT-ID.
040700 1100-EXIT.
040800     EXIT.
040900
041000 1110-BUFFER-ONE-METRIC.
041100     MOVE "1110-BUFFER-ONE-METRIC" TO PARA-NAME.
041200     ADD +1 TO WS-RPT-METRICS-FOUND.
041300     IF WS-RPT-METRIC-COUNT < 16
041400         ADD +1 TO WS-RPT-METRIC-COUNT
041500         MOVE EM-METRIC-NAME TO RM-NAME(WS-RPT-METRIC-COUNT)
041600         MOVE EM-VALUE      TO RM-VALUE(WS-RPT-METRIC-COUNT)
041700         MOVE EM-UNIT       TO RM-UNIT(WS-RPT-METRIC-COUNT)
041800         MOVE EM-REF-MIN    TO RM-REF-MIN(WS-RPT-METRIC-COUNT)
041900         MOVE EM-REF-MAX    TO RM-REF-MAX(WS-RPT-METRIC-COUNT)
042000         MOVE EM-STATUS     TO RM-STATUS(WS-RPT-METRIC-COUNT)
042100     END-IF.
042200     PERFORM 910-READ-METRICS THRU 910-EXIT.
042300 1110-EXIT.
042400     EXIT.
042500
042600 1150-MATCH-NOTES.
042700     MOVE "1150-MATCH-NOTES" TO PARA-NAME.
042800     PERFORM 1160-COUNT-ONE-NOTE THRU 1160-EXIT
042900             UNTIL NO-MORE-NOTES
043000                OR EN-REPORT-ID NOT = MR-REPORT-ID.
043100 1150-EXIT.
043200     EXIT.
043300
043400 1160-COUNT-ONE-NOTE.
043500     MOVE "1160-COUNT-ONE-NOTE" TO PARA-NAME.
043600     ADD +1 TO WS-RPT-NOTES-FOUND.
043700     PERFORM 920-READ-NOTES THRU 920-EXIT.
043800 1160-EXIT.
043900     EXIT.
044000
044100 1170-MATCH-CONDTNS.
044200     MOVE "1170-MATCH-CONDTNS" TO PARA-NAME.
044300     PERFORM 1180-COUNT-ONE-CONDTN THRU 1180-EXIT
044400             UNTIL NO-MORE-CONDTNS
044500                OR CD-REPORT-ID NOT = MR-REPORT-ID.
044600 1170-EXIT.
044700     EXIT.
044800
044900 1180-COUNT-ONE-CONDTN.
045000     MOVE "1180-COUNT-ONE-CONDTN" TO PARA-NAME.
045100     ADD +1 TO WS-RPT-CONDTNS-FOUND.
045200     PERFORM 930-READ-CONDTNS THRU 930-EXIT.
045300 1180-EXIT.
045400     EXIT.
045500
045600 1300-WRITE-DETAIL-LINE.
045700     MOVE "1300-WRITE-DETAIL-LINE" TO PARA-NAME.
045800     MOVE SPACES TO WS-DETAIL-REC.
045900     MOVE MR-REPORT-ID TO DTL-REPORT-ID-O.
046000     MOVE MR-FILENAME TO DTL-FILENAME-O.
046100     MOVE MR-REPORT-STATUS TO DTL-STATUS-O.
046200     MOVE MR-FILE-TYPE TO DTL-TYPE-O.
046300     MOVE MR-PAGE-COUNT TO DTL-PAGES-O.
046400     MOVE MR-WORD-COUNT TO DTL-WORDS-O.
046500     MOVE WS-RPT-METRICS-FOUND TO DTL-METRICS-O.
046600     MOVE WS-RPT-NOTES-FOUND TO DTL-NOTES-O.
046700     MOVE WS-RPT-CONDTNS-FOUND TO DTL-CONDS-O.
046800     MOVE WS-EXCEPTION-TEXT TO DTL-EXCEPTION-O.
046900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
047000     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
047100     ADD +1 TO WS-LINE-COUNT.
047200 1300-EXIT.
047300     EXIT.
047400
047500 2000-PATIENT-BREAK.
047600     MOVE "2000-PATIENT-BREAK" TO PARA-NAME.
047700     IF WS-PATIENT-IN-PROGRESS
047800         PERFORM 2900-WRITE-PATIENT-TOTAL THRU 2900-EXIT
047900     END-IF.
048000     MOVE 'Y' TO WS-ANY-PATIENT-SW.
048100     MOVE 0 TO WS-PT-REPORTS.
048200     MOVE 0 TO WS-PT-COMPLETED.
048300     MOVE 0 TO WS-PT-PENDING.
048400     MOVE 0 TO WS-PT-PROCESSING.
048500     MOVE 0 TO WS-PT-FAILED.
048600     MOVE 0 TO WS-PT-METRICS.
048700     MOVE 0 TO WS-PT-NOTES.
048800     MOVE MR-PATIENT-ID TO WS-CURRENT-PATIENT-ID.
048900     MOVE MR-PATIENT-LAST-NAME TO WS-CURRENT-LAST-NAME.
049000     MOVE MR-PATIENT-FIRST-NAME TO WS-CURRENT-FIRST-NAME.
049100     PERFORM 2950-WRITE-PATIENT-HDR THRU 2950-EXIT.
049200 2000-EXIT.
049300     EXIT.
049400
049500 2100-EDIT-REPORT-STATUS.
049600     MOVE "2100-EDIT-REPORT-STATUS" TO PARA-NAME.
049700     ADD +1 TO WS-GRAND-REPORTS.
049800     ADD +1 TO WS-PT-REPORTS.
049900     EVALUATE TRUE
050000         WHEN MR-STATUS-COMPLETED
050100             ADD +1 TO WS-GRAND-COMPLETED
050200             ADD +1 TO WS-PT-COMPLETED
050300         WHEN MR-STATUS-PENDING
050400             ADD +1 TO WS-GRAND-PENDING
050500             ADD +1 TO WS-PT-PENDING
050600         WHEN MR-STATUS-PROCESSING
050700             ADD +1 TO WS-GRAND-PROCESSING
050800             ADD +1 TO WS-PT-PROCESSING
050900         WHEN MR-STATUS-FAILED
051000             ADD +1 TO WS-GRAND-FAILED
051100             ADD +1 TO WS-PT-FAILED
051200         WHEN OTHER
051300             CONTINUE
051400     END-EVALUATE.
051500 2100-EXIT.
051600     EXIT.
051700
051800 2150-EDIT-SPARSE-TEXT.
051900     MOVE "2150-EDIT-SPARSE-TEXT" TO PARA-NAME.
052000     IF MR-STATUS-COMPLETED AND MR-WORD-COUNT < 30
052100         MOVE 'SPARSE TEXT - RESCAN' TO WS-EXCEPTION-TEXT
052200         ADD +1 TO WS-GRAND-SPARSE
052300     ELSE
052400         IF MR-STATUS-FAILED
052500             MOVE 'FAILED' TO WS-EXCEPTION-TEXT
052600         END-IF
052700     END-IF.
052800 2150-EXIT.
052900     EXIT.
053000
053100 2900-WRITE-PATIENT-TOTAL.
053200     MOVE "2900-WRITE-PATIENT-TOTAL" TO PARA-NAME.
053300     MOVE SPACES TO WS-PATIENT-TOTAL-REC.
053400     MOVE WS-PT-REPORTS TO PT-REPORTS-O.
053500     MOVE WS-PT-COMPLETED TO PT-COMPLETED-O.
053600     MOVE WS-PT-PENDING TO PT-PENDING-O.
053700     MOVE WS-PT-PROCESSING TO PT-PROCESSING-O.
053800     MOVE WS-PT-FAILED TO PT-FAILED-O.
053900     MOVE WS-PT-METRICS TO PT-METRICS-O.
054000     MOVE WS-PT-NOTES TO PT-NOTES-O.
054100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
054200     WRITE RPT-REC FROM WS-PATIENT-TOTAL-REC AFTER ADVANCING 2.
054300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
054400     ADD +2 TO WS-LINE-COUNT.
054500 2900-EXIT.
054600     EXIT.
054700
054800 2950-WRITE-PATIENT-HDR.
054900     MOVE "2950-WRITE-PATIENT-HDR" TO PARA-NAME.
055000     MOVE SPACES TO WS-PATIENT-HDR-REC.
055100     MOVE WS-CURRENT-PATIENT-ID TO PHD-PATIENT-ID-O.
055200     MOVE WS-CURRENT-LAST-NAME TO PHD-LAST-NAME-O.
055300     MOVE WS-CURRENT-FIRST-NAME TO PHD-FIRST-NAME-O.
055400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
055500     WRITE RPT-REC FROM WS-PATIENT-HDR-REC AFTER ADVANCING 2.
055600     ADD +1 TO WS-LINE-COUNT.
055700 2950-EXIT.
055800     EXIT.
055900
056000 3000-BUILD-FLAGGED-LIST.
056100     MOVE "3000-BUILD-FLAGGED-LIST" TO PARA-NAME.
056200     MOVE 0 TO WS-ELIGIBLE-COUNT.
056300     PERFORM 3010-COUNT-ELIGIBLE THRU 3010-EXIT
056400             VARYING WS-RM-IDX FROM 1 BY 1
056500             UNTIL WS-RM-IDX > WS-RPT-METRIC-COUNT.
056600     IF WS-ELIGIBLE-COUNT > 0
056700         MOVE MR-REPORT-ID TO FHD-REPORT-ID-O
056800         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
056900         WRITE RPT-REC FROM WS-FLAGGED-HDR-REC
057000             AFTER ADVANCING 1
057100         ADD +1 TO WS-LINE-COUNT
057200         MOVE 0 TO WS-PRINTED-COUNT
057300         PERFORM 3020-PRINT-FLAGGED-PASS THRU 3020-EXIT
057400             VARYING WS-RM-IDX FROM 1 BY 1
057500             UNTIL WS-RM-IDX > WS-RPT-METRIC-COUNT
057600                OR WS-PRINTED-COUNT = 6
057700         PERFORM 3030-PRINT-NORMAL-PASS THRU 3030-EXIT
057800             VARYING WS-RM-IDX FROM 1 BY 1
057900             UNTIL WS-RM-IDX > WS-RPT-METRIC-COUNT
058000                OR WS-PRINTED-COUNT = 6
058100         IF WS-ELIGIBLE-COUNT > 6
058200             PERFORM 3040-PRINT-MORE-LINE THRU 3040-EXIT
058300         END-IF
058400         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1
058500         ADD +1 TO WS-LINE-COUNT
058600     END-IF.
058700 3000-EXIT.
058800     EXIT.
058900
059000 3010-COUNT-ELIGIBLE.
059100     MOVE "3010-COUNT-ELIGIBLE" TO PARA-NAME.
059200     IF RM-STATUS(WS-RM-IDX) NOT = 'UNKNOWN '
059300         ADD +1 TO WS-ELIGIBLE-COUNT
059400     END-IF.
059500 3010-EXIT.
059600     EXIT.
059700
059800 3020-PRINT-FLAGGED-PASS.
059900     MOVE "3020-PRINT-FLAGGED-PASS" TO PARA-NAME.
060000     IF RM-STATUS(WS-RM-IDX) = 'LOW     ' OR 'HIGH    '
060100                                           OR 'CRITICAL'
060200         PERFORM 3050-WRITE-FLAGGED-DETAIL THRU 3050-EXIT
060300     END-IF.
060400 3020-EXIT.
060500     EXIT.
060600
060700 3030-PRINT-NORMAL-PASS.
060800     MOVE "3030-PRINT-NORMAL-PASS" TO PARA-NAME.
060900     IF RM-STATUS(WS-RM-IDX) = 'NORMAL  '
061000         PERFORM 3050-WRITE-FLAGGED-DETAIL THRU 3050-EXIT
061100     END-IF.
061200 3030-EXIT.
061300     EXIT.
061400
061500 3040-PRINT-MORE-LINE.
061600     MOVE "3040-PRINT-MORE-LINE" TO PARA-NAME.
061700     MOVE SPACES TO WS-FLAGGED-MORE-REC.
061800     COMPUTE FM-MORE-COUNT-O = WS-ELIGIBLE-COUNT - 6.
061900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
062000     WRITE RPT-REC FROM WS-FLAGGED-MORE-REC AFTER ADVANCING 1.
062100     ADD +1 TO WS-LINE-COUNT.
062200 3040-EXIT.
062300     EXIT.
062400
062500 3050-WRITE-FLAGGED-DETAIL.
062600     MOVE "3050-WRITE-FLAGGED-DETAIL" TO PARA-NAME.
062700     MOVE SPACES TO WS-FLAGGED-DETAIL-REC.
062800     MOVE RM-NAME(WS-RM-IDX) TO FD-METRIC-NAME-O.
062900     MOVE RM-VALUE(WS-RM-IDX) TO FD-VALUE-O.
063000     MOVE RM-UNIT(WS-RM-IDX) TO FD-UNIT-O.
063100     MOVE RM-REF-MIN(WS-RM-IDX) TO FD-REF-MIN-O.
063200     MOVE RM-REF-MAX(WS-RM-IDX) TO FD-REF-MAX-O.
063300     MOVE RM-STATUS(WS-RM-IDX) TO FD-STATUS-O.
063400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
063500     WRITE RPT-REC FROM WS-FLAGGED-DETAIL-REC AFTER ADVANCING 1.
063600     ADD +1 TO WS-LINE-COUNT.
063700     ADD +1 TO WS-PRINTED-COUNT.
063800 3050-EXIT.
063900     EXIT.
064000
064100 700-WRITE-PAGE-HDR.
064200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
064300     ADD +1 TO WS-PAGE-NUMBER.
064400     MOVE SPACES TO WS-HDR-REC.
064500     MOVE WS-DATE-MM TO HDR-MM.
064600     MOVE WS-DATE-DD TO HDR-DD.
064700     MOVE WS-DATE-YY TO HDR-YY.
064800     MOVE WS-PAGE-NUMBER TO PAGE-NBR-O.
064900     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
065000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
065100     MOVE 0 TO WS-LINE-COUNT.
065200 700-EXIT.
065300     EXIT.
065400
065500 720-WRITE-COLM-HDR.
065600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
065700     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
065800     ADD +2 TO WS-LINE-COUNT.
065900 720-EXIT.
066000     EXIT.
066100
066200 790-CHECK-PAGINATION.
066300     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
066400     IF WS-LINE-COUNT > 50
066500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
066600     END-IF.
066700 790-EXIT.
066800     EXIT.
066900
067000 800-OPEN-FILES.
067100     MOVE "800-OPEN-FILES" TO PARA-NAME.
067200     OPEN INPUT REPORTS-FILE
067300                METRICS-FILE
067400                NOTES-FILE
067500                CONDTNS-FILE.
067600     OPEN OUTPUT INSRPT-FILE
067700                 SYSOUT.
067800 800-EXIT.
067900     EXIT.
068000
068100 850-CLOSE-FILES.
068200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
068300     CLOSE REPORTS-FILE
068400           METRICS-FILE
068500           NOTES-FILE
068600           CONDTNS-FILE
068700           INSRPT-FILE
068800           SYSOUT.
068900 850-EXIT.
069000     EXIT.
069100
069200 900-READ-REPORTS.
069300     MOVE "900-READ-REPORTS" TO PARA-NAME.
069400     READ REPORTS-FILE INTO MEDREPRG-RECORD
069500         AT END
069600             MOVE 'N' TO MORE-REPORTS-SW
069700             GO TO 900-EXIT
069800     END-READ.
069900 900-EXIT.
070000     EXIT.
070100
070200 910-READ-METRICS.
070300     MOVE "910-READ-METRICS" TO PARA-NAME.
070400     READ METRICS-FILE INTO MEDMETRC-RECORD
070500         AT END
070600             MOVE 'N' TO MORE-METRICS-SW
070700             GO TO 910-EXIT
070800     END-READ.
070900 910-EXIT.
071000     EXIT.
071100
071200 920-READ-NOTES.
071300     MOVE "920-READ-NOTES" TO PARA-NAME.
071400     READ NOTES-FILE INTO MEDNOTE-RECORD
071500         AT END
071600             MOVE 'N' TO MORE-NOTES-SW
071700             GO TO 920-EXIT
071800     END-READ.
071900 920-EXIT.
072000     EXIT.
072100
072200 930-READ-CONDTNS.
072300     MOVE "930-READ-CONDTNS" TO PARA-NAME.
072400     READ CONDTNS-FILE INTO MEDCOND-RECORD
072500         AT END
072600             MOVE 'N' TO MORE-CONDTNS-SW
072700             GO TO 930-EXIT
072800     END-READ.
072900 930-EXIT.
073000     EXIT.
073100
073200 9000-PRINT-GRAND-TOTALS.
073300     MOVE "9000-PRINT-GRAND-TOTALS" TO PARA-NAME.
073400     WRITE RPT-REC FROM WS-GRAND-BANNER-REC AFTER ADVANCING 2.
073500     ADD +2 TO WS-LINE-COUNT.
073600     MOVE SPACES TO WS-GRAND-TOTAL-REC.
073700     MOVE 'TOTAL REPORTS' TO GT-LABEL-O.
073800     MOVE WS-GRAND-REPORTS TO GT-VALUE-O.
073900     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
074000     MOVE 'COMPLETED' TO GT-LABEL-O.
074100     MOVE WS-GRAND-COMPLETED TO GT-VALUE-O.
074200     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
074300     MOVE 'PENDING' TO GT-LABEL-O.
074400     MOVE WS-GRAND-PENDING TO GT-VALUE-O.
074500     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
074600     MOVE 'PROCESSING' TO GT-LABEL-O.
074700     MOVE WS-GRAND-PROCESSING TO GT-VALUE-O.
074800     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
074900     MOVE 'FAILED' TO GT-LABEL-O.
075000     MOVE WS-GRAND-FAILED TO GT-VALUE-O.
075100     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
075200     MOVE 'SPARSE EXCEPTIONS' TO GT-LABEL-O.
075300     MOVE WS-GRAND-SPARSE TO GT-VALUE-O.
075400     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
075500     MOVE 'TOTAL METRICS' TO GT-LABEL-O.
075600     MOVE WS-GRAND-METRICS TO GT-VALUE-O.
075700     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
075800     MOVE 'TOTAL NOTES' TO GT-LABEL-O.
075900     MOVE WS-GRAND-NOTES TO GT-VALUE-O.
076000     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
076100     MOVE 'TOTAL CONDITIONS' TO GT-LABEL-O.
076200     MOVE WS-GRAND-CONDTNS TO GT-VALUE-O.
076300     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
076400     ADD +8 TO WS-LINE-COUNT.
076500 9000-EXIT.
076600     EXIT.
076700
076800 999-CLEANUP.
076900     MOVE "999-CLEANUP" TO PARA-NAME.
077000     IF WS-PATIENT-IN-PROGRESS
077100         PERFORM 2900-WRITE-PATIENT-TOTAL THRU 2900-EXIT
077200     END-IF.
077300     PERFORM 9000-PRINT-GRAND-TOTALS THRU 9000-EXIT.
077400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077500     DISPLAY 'REPORTS READ..: ' WS-GRAND-REPORTS.
077600     DISPLAY 'COMPLETED.....: ' WS-GRAND-COMPLETED.
077700     DISPLAY 'PENDING.......: ' WS-GRAND-PENDING.
077800     DISPLAY 'PROCESSING....: ' WS-GRAND-PROCESSING.
077900     DISPLAY 'FAILED........: ' WS-GRAND-FAILED.
078000     DISPLAY 'SPARSE EXCPTNS: ' WS-GRAND-SPARSE.
078100     DISPLAY 'TOTAL METRICS.: ' WS-GRAND-METRICS.
078200     DISPLAY 'TOTAL NOTES...: ' WS-GRAND-NOTES.
078300     DISPLAY 'TOTAL CONDTNS.: ' WS-GRAND-CONDTNS.
078400     DISPLAY '******** NORMAL END OF JOB MEDINSRPT ********'.
078500 999-EXIT.
078600     EXIT.
078700
078800 9800-ABEND-RTN.
078900     MOVE "9800-ABEND-RTN" TO PARA-NAME.
079000     WRITE SYSOUT-REC FROM ABEND-REC.
079100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079200     DISPLAY '*** ABNORMAL END OF JOB-MEDINSRPT ***' UPON CONSOLE.
079300     DIVIDE ZERO-VAL INTO ONE-VAL.
