000100******************************************************************
000200*   MEDREPRG  -  REPORT REGISTER RECORD                         *
000300*   ONE ROW PER LAB REPORT ON FILE FOR A PATIENT.  REGISTER IS  *
000400*   SORTED BY PATIENT-ID, THEN REPORT-ID - THE EXTRACT SUITE    *
000500*   RELIES ON THAT ORDER FOR ITS PATIENT CONTROL BREAK.         *
000600*   RECORD LENGTH IS A FLAT 96 BYTES - NO SLACK, NO FILLER.     *
000700******************************************************************
000800 01  MEDREPRG-RECORD.
000900     05  MR-REPORT-ID             PIC 9(6).
001000     05  MR-PATIENT-ID            PIC 9(6).
001100     05  MR-PATIENT-NAME          PIC X(30).
001200     05  MR-PATIENT-NAME-X REDEFINES MR-PATIENT-NAME.
001300         10  MR-PATIENT-LAST-NAME     PIC X(15).
001400         10  MR-PATIENT-FIRST-NAME    PIC X(15).
001500     05  MR-FILENAME              PIC X(30).
001600     05  MR-REPORT-STATUS         PIC X(10).
001700         88  MR-STATUS-COMPLETED      VALUE 'COMPLETED '.
001800         88  MR-STATUS-PENDING        VALUE 'PENDING   '.
001900         88  MR-STATUS-PROCESSING     VALUE 'PROCESSING'.
002000         88  MR-STATUS-FAILED         VALUE 'FAILED    '.
002100     05  MR-FILE-TYPE             PIC X(5).
002200         88  MR-TYPE-PDF              VALUE 'PDF  '.
002300         88  MR-TYPE-IMAGE            VALUE 'IMAGE'.
002400         88  MR-TYPE-TEXT             VALUE 'TEXT '.
002500     05  MR-PAGE-COUNT            PIC 9(3).
002600     05  MR-WORD-COUNT            PIC 9(6).
