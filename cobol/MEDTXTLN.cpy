000100******************************************************************
000200*   MEDTXTLN  -  REPORT TEXT LINE RECORD                        *
000300*   ONE ROW PER LINE OF EXTRACTED TEXT FOR A REPORT.  SORTED    *
000400*   BY REPORT-ID, THEN TXT-SEQ - THE EXTRACT PROGRAM MATCHES    *
000500*   THESE AGAINST THE REGISTER RECORD CURRENTLY IN HAND.        *
000600*   RECORD LENGTH IS A FLAT 130 BYTES - NO SLACK, NO FILLER.    *
000700******************************************************************
000800 01  MEDTXTLN-RECORD.
000900     05  TL-REPORT-ID             PIC 9(6).
001000     05  TL-SEQ                   PIC 9(4).
001100     05  TL-LINE                  PIC X(120).
001200*    DUMP VIEW - FIRST 30 BYTES ONLY, ENOUGH TO IDENTIFY THE
001300*    LINE ON A SYSOUT DISPLAY WITHOUT WRAPPING THE WHOLE 120
001400     05  TL-LINE-X REDEFINES TL-LINE PIC X(30).
