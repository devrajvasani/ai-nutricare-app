000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDVALPS.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. NUTRICARE BATCH SYSTEMS.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    MEDVALPS TURNS A RAW TOKEN SCRAPED OFF A LAB REPORT LINE
001400*    INTO A SIGNED NUMERIC VALUE, S9(5)V99.  THE TOKEN IS
001500*    WHATEVER MEDEXTR FOUND TRAILING A METRIC KEYWORD - DIGITS
001600*    WITH AT MOST ONE DECIMAL POINT.  ANYTHING ELSE IN THE
001700*    TOKEN (A STRAY LETTER, A SECOND DOT, EMBEDDED BLANKS IN
001800*    THE MIDDLE) MEANS THE TOKEN DID NOT PARSE - RETURN-CODE
001900*    COMES BACK NON-ZERO AND THE CALLER SKIPS THE MATCH.
002000*
002100*    EXTRA FRACTIONAL DIGITS BEYOND TWO ARE TRUNCATED, NOT
002200*    ROUNDED - THAT IS THE SOURCE SYSTEM'S BEHAVIOR AND IT IS
002300*    PRESERVED HERE ON PURPOSE.
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* 03/14/09 RAO  0000  INITIAL VERSION FOR THE EXTRACT REWRITE    *
002800* 09/02/10 RAO  0114  LEADING/TRAILING SPACE ON TOKEN NO LONGER  *
002900*                     FAILS THE PARSE - DATA ENTRY WAS PADDING  *
003000*                     TOKENS WITH BLANKS FROM THE OCR LAYER     *
003100* 06/30/98 LMP  0161  Y2K - NO DATE FIELDS IN THIS MODULE,       *
003200*                     REVIEWED AND SIGNED OFF PER STD CKLIST    *
003300* 11/11/13 DJT  0233  TOKENS WITH A LEADING DECIMAL POINT        *
003400*                     (".5") NOW PARSE INSTEAD OF FAILING       *
003500* 07/19/21 KMS  0309  GUARD AGAINST AN ALL-BLANK TOKEN BLOWING   *
003600*                     UP THE TALLY - RETURN NON-ZERO INSTEAD    *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  WS-PARSE-FIELDS.
005000     05  WS-TOKEN-WORK            PIC X(18).
005100     05  WS-TOKEN-WORK-X REDEFINES WS-TOKEN-WORK.
005200         10  WS-TOKEN-CHAR            PIC X OCCURS 18 TIMES.
005300     05  WS-CHAR-IDX              PIC S9(4) COMP.
005400     05  WS-OUT-IDX               PIC S9(4) COMP.
005500     05  WS-DOT-SEEN              PIC X VALUE 'N'.
005600         88  DOT-ALREADY-SEEN         VALUE 'Y'.
005700     05  WS-DIGIT-SEEN            PIC X VALUE 'N'.
005800         88  SOME-DIGIT-SEEN          VALUE 'Y'.
005900     05  WS-BAD-CHAR-SEEN         PIC X VALUE 'N'.
006000         88  BAD-CHAR-FOUND           VALUE 'Y'.
006100     05  WS-WHOLE-DIGITS          PIC X(5) VALUE SPACES.
006200     05  WS-FRAC-DIGITS           PIC X(2) VALUE SPACES.
006300     05  WS-WHOLE-CNT             PIC S9(4) COMP VALUE 0.
006400     05  WS-FRAC-CNT              PIC S9(4) COMP VALUE 0.
006500     05  WS-BUILD-NUMERIC.
006600         10  WS-BUILD-WHOLE           PIC 9(5).
006700         10  WS-BUILD-FRAC            PIC 9(2).
006800     05  WS-BUILD-NUMERIC-X REDEFINES WS-BUILD-NUMERIC
006900                                   PIC 9(7).
006950*    DUMP VIEW - A SYSOUT DISPLAY OF THIS GROUP LINES UP ON
006960*    ONE ROW WHEN WE HAVE TO CHASE A 0C7 FROM THIS MODULE
006970 01  WS-PARSE-DUMP-VIEW REDEFINES WS-PARSE-FIELDS
006980                                   PIC X(43).
007000
007100 LINKAGE SECTION.
007200 01  LK-RAW-TOKEN                 PIC X(18).
007300 01  LK-PARSED-VALUE              PIC S9(5)V99.
007400 01  LK-RETURN-CODE               PIC S9(4) COMP.
007500
007600 PROCEDURE DIVISION USING LK-RAW-TOKEN
007700                           LK-PARSED-VALUE
007800                           LK-RETURN-CODE.
007900 0000-MAINLINE.
008000     MOVE ZERO TO LK-PARSED-VALUE.
008100     MOVE ZERO TO LK-RETURN-CODE.
008200     MOVE SPACES TO WS-TOKEN-WORK.
008300     MOVE LK-RAW-TOKEN(1:18) TO WS-TOKEN-WORK.
008400     PERFORM 1000-SCAN-TOKEN THRU 1000-EXIT.
008500     IF BAD-CHAR-FOUND OR NOT SOME-DIGIT-SEEN
008600         MOVE +4 TO LK-RETURN-CODE
008700     ELSE
008800         PERFORM 2000-BUILD-VALUE THRU 2000-EXIT.
008900     GOBACK.
009000
009100 1000-SCAN-TOKEN.
009200*    A LEADING OR TRAILING RUN OF SPACES IS TOLERATED; AN
009300*    EMBEDDED SPACE IN THE MIDDLE OF DIGITS IS NOT.
009400     PERFORM 1100-SCAN-ONE-CHAR THRU 1100-EXIT
009500             VARYING WS-CHAR-IDX FROM 1 BY 1
009600             UNTIL WS-CHAR-IDX > 18.
009700 1000-EXIT.
009800     EXIT.
009900
010000 1100-SCAN-ONE-CHAR.
010100     EVALUATE TRUE
010200         WHEN WS-TOKEN-CHAR(WS-CHAR-IDX) = SPACE
010300             CONTINUE
010400         WHEN WS-TOKEN-CHAR(WS-CHAR-IDX) = '.'
010500             IF DOT-ALREADY-SEEN
010600                 MOVE 'Y' TO WS-BAD-CHAR-SEEN
010700             ELSE
010800                 MOVE 'Y' TO WS-DOT-SEEN
010900             END-IF
011000         WHEN WS-TOKEN-CHAR(WS-CHAR-IDX) >= '0'
011100          AND WS-TOKEN-CHAR(WS-CHAR-IDX) <= '9'
011200             MOVE 'Y' TO WS-DIGIT-SEEN
011300             IF DOT-ALREADY-SEEN
011400                 ADD 1 TO WS-FRAC-CNT
011500                 IF WS-FRAC-CNT <= 2
011600                     MOVE WS-TOKEN-CHAR(WS-CHAR-IDX) TO
011700                          WS-FRAC-DIGITS(WS-FRAC-CNT:1)
011800                 END-IF
011900             ELSE
012000                 ADD 1 TO WS-WHOLE-CNT
012100                 IF WS-WHOLE-CNT <= 5
012200                     MOVE WS-TOKEN-CHAR(WS-CHAR-IDX) TO
012300                          WS-WHOLE-DIGITS(WS-WHOLE-CNT:1)
012400                 END-IF
012500             END-IF
012600         WHEN OTHER
012700             MOVE 'Y' TO WS-BAD-CHAR-SEEN
012800     END-EVALUATE.
012900 1100-EXIT.
013000     EXIT.
013100
013200 2000-BUILD-VALUE.
013300     MOVE ZERO TO WS-BUILD-NUMERIC.
013400     IF WS-WHOLE-CNT > 0
013500         MOVE WS-WHOLE-DIGITS(1:5) TO WS-BUILD-WHOLE
013600     END-IF.
013700     IF WS-FRAC-CNT > 0
013800         MOVE WS-FRAC-DIGITS TO WS-BUILD-FRAC
013900     END-IF.
014000     COMPUTE LK-PARSED-VALUE =
014100             WS-BUILD-WHOLE + (WS-BUILD-FRAC / 100).
014200 2000-EXIT.
014300     EXIT.
