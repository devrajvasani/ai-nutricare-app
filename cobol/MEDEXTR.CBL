000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDEXTR.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. NUTRICARE BATCH SYSTEMS.
000500 DATE-WRITTEN. 04/11/09.
000600 DATE-COMPILED. 04/11/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND SCANS THE LAB-REPORT REGISTER
001300*          AND THE REPORT-TEXT FILE BUILT BY THE SCAN-IN STEP
001400*
001500*          FOR EVERY COMPLETED REPORT IT SCANS THE BUFFERED TEXT
001600*          LINES FOR THE 16 METRIC KEYWORDS WE KNOW ABOUT, LOOKS
001700*          UP EACH VALUE AGAINST ITS NORMAL RANGE, CLASSIFIES THE
001800*          RESULT, PULLS OUT THE DOCTOR-NOTE / PRESCRIPTION /
001900*          DIAGNOSIS SECTIONS, AND INFERS LIKELY CONDITIONS FROM
002000*          THE ABNORMAL METRICS FOUND
002100*
002200*          PENDING/PROCESSING/FAILED REPORTS ARE SKIPPED OVER -
002300*          THEIR TEXT LINES ARE STILL CONSUMED SO THE TWO FILES
002400*          STAY IN STEP, NOTHING IS EXTRACTED FOR THEM
002500*
002600*          A COMPLETED REPORT WHOSE WORD COUNT IS UNDER 30 IS
002700*          TOO SPARSE TO TRUST - IT IS LOGGED TO SYSOUT AS AN
002800*          EXCEPTION AND NO EXTRACTION IS ATTEMPTED
002900*
003000******************************************************************
003100
003200         REGISTER FILE (IN)      -   DDS0001.MEDREPRG
003300
003400         REPORT TEXT FILE (IN)   -   DDS0001.MEDTXTLN
003500
003600         METRICS FILE (OUT)      -   DDS0001.MEDMETRC
003700
003800         NOTES FILE (OUT)        -   DDS0001.MEDNOTE
003900
004000         CONDITIONS FILE (OUT)   -   DDS0001.MEDCOND
004100
004200         DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500* CHANGE LOG                                                     *
004600* 04/11/09 RAO  0004  INITIAL VERSION FOR THE EXTRACT REWRITE    *
004700* 06/30/98 LMP  0161  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF    *
004800* 02/18/11 RAO  0147  BLOOD PRESSURE NOW WRITES TWO METRIC RECS  *
004900*                     (SYSTOLIC/DIASTOLIC) FROM ONE BP MATCH     *
005000* 10/09/14 DJT  0210  SPARSE-TEXT REPORTS (WORD-COUNT < 30) NO   *
005100*                     LONGER FALL THROUGH TO EXTRACTION          *
005200* 03/02/17 DJT  0255  CHOLESTEROL KEYWORD NO LONGER EXCLUDES A   *
005300*                     LINE ALREADY MATCHED BY LDL/HDL - BOTH     *
005400*                     KEYS ARE MEANT TO FIRE INDEPENDENTLY       *
005500* 06/14/19 KMS  0280  CONDITION INFERENCE NOW SKIPS CRITICAL     *
005600*                     STATUS ENTIRELY - NO ROW CAN EVER MATCH    *
005700* 09/30/21 KMS  0312  LINE BUFFER WIDENED FROM 80 TO 150 LINES   *
005800*                     PER REPORT - LONGER REPORTS WERE BEING     *
005900*                     TRUNCATED MID TEXT                         *
006000* 02/11/23 RAO  0331  UNIT NORMALIZATION TABLE ADDED FOR THE     *
006100*                     HANDFUL OF SHORTHAND SPELLINGS SEEN IN     *
006200*                     SCANNED REPORTS (MGDL, PERCENT, ...)       *
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT REPORTS-FILE
007800     ASSIGN TO UT-S-MEDREPRG
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT REPTXT-FILE
008300     ASSIGN TO UT-S-MEDTXTLN
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT METRICS-FILE
008800     ASSIGN TO UT-S-MEDMETRC
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT NOTES-FILE
009300     ASSIGN TO UT-S-MEDNOTE
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT CONDTNS-FILE
009800     ASSIGN TO UT-S-MEDCOND
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200****** SORTED BY PATIENT-ID, THEN REPORT-ID - SEE MEDREPRG.CPY
011300 FD  REPORTS-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 96 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS MR-FD-RECORD.
011900 01  MR-FD-RECORD PIC X(96).
012000
012100****** SORTED BY REPORT-ID, THEN TXT-SEQ - SEE MEDTXTLN.CPY
012200 FD  REPTXT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 130 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS TL-FD-RECORD.
012800 01  TL-FD-RECORD PIC X(130).
012900
013000 FD  METRICS-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 260 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS EM-FD-RECORD.
013600 01  EM-FD-RECORD PIC X(260).
013700
013800 FD  NOTES-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 250 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS EN-FD-RECORD.
014400 01  EN-FD-RECORD PIC X(250).
014500
014600 FD  CONDTNS-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 36 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS CD-FD-RECORD.
015200 01  CD-FD-RECORD PIC X(36).
015300
015400 WORKING-STORAGE SECTION.
015500
015600 01  FILE-STATUS-CODES.
015700     05  OFCODE                  PIC X(2).
015800         88 CODE-GOOD    VALUE "00".
015900
016000 COPY MEDREPRG.
016100 COPY MEDTXTLN.
016200 COPY MEDMETRC.
016300 COPY MEDNOTE.
016400 COPY MEDCOND.
016500 COPY MEDABEND.
016600
016700 01  WS-SYSOUT-REC.
016800     05  MSG                     PIC X(80).
016900     05  FILLER                  PIC X(50).
017000
017100 77  WS-DATE                     PIC 9(6).
017200
017300 01  FLAGS-AND-SWITCHES.
017400     05 MORE-REPORTS-SW          PIC X(01) VALUE "Y".
017500         88 NO-MORE-REPORTS          VALUE "N".
017600     05 MORE-REPTXT-SW           PIC X(01) VALUE "Y".
017700         88 NO-MORE-REPTXT           VALUE "N".
017800     05 WS-KEYWORD-FOUND-SW      PIC X(01) VALUE "N".
017900         88 WS-KEYWORD-FOUND         VALUE "Y".
018000     05 WS-SECTION-KEEP-SW       PIC X(01) VALUE "N".
018100         88 WS-SECTION-IS-KEPT       VALUE "Y".
018200     05 WS-COND-DUP-SW           PIC X(01) VALUE "N".
018300         88 WS-COND-IS-DUP           VALUE "Y".
018400
018500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018600     05 WS-REPORTS-READ          PIC 9(7) COMP.
018700     05 WS-REPORTS-PROCESSED     PIC 9(7) COMP.
018800     05 WS-REPORTS-SPARSE        PIC 9(7) COMP.
018900     05 WS-METRICS-WRITTEN       PIC 9(7) COMP.
019000     05 WS-NOTES-WRITTEN         PIC 9(7) COMP.
019100     05 WS-CONDTNS-WRITTEN       PIC 9(7) COMP.
019200     05 WS-LINE-IDX              PIC S9(4) COMP.
019300     05 WS-SCAN-IDX              PIC S9(4) COMP.
019400     05 WS-SECTION-IDX           PIC S9(4) COMP.
019500     05 WS-COND-IDX              PIC S9(4) COMP.
019600     05 WS-MF-IDX                PIC S9(4) COMP.
019700     05 WS-KW-TALLY              PIC S9(4) COMP.
019800     05 WS-TRIM-LEN              PIC S9(4) COMP.
019900
020000** WORKING LINE BUFFER FOR THE CURRENT REPORT - WIDENED 09/21
020100 01  WS-LINE-TABLE-GROUP.
020200     05  WS-LINE-COUNT           PIC S9(4) COMP VALUE 0.
020300     05  WS-LINE-ENTRY OCCURS 150 TIMES INDEXED BY LN-X.
020400         10  WS-LINE-ORIG        PIC X(120).
020500         10  WS-LINE-UPPER       PIC X(120).
020600
020700 01  WS-FOUND-LINE-IDX           PIC S9(4) COMP VALUE 0.
020800
020900** METRICS FOUND FOR THE REPORT CURRENTLY IN HAND - FEEDS THE
021000** CONDITION-INFERENCE STEP, IN THE ORDER EACH METRIC WAS FOUND
021100 01  WS-METRIC-FOUND-GROUP.
021200     05  WS-METRIC-FOUND-COUNT   PIC S9(4) COMP VALUE 0.
021300     05  WS-METRIC-FOUND-ENTRY OCCURS 16 TIMES.
021400         10  WS-MF-KEY           PIC X(30).
021500         10  WS-MF-STATUS        PIC X(8).
021600
021700** SECTIONS SPLIT OUT OF THE REPORT TEXT FOR NOTE EXTRACTION
021800 01  WS-SECTION-TABLE-GROUP.
021900     05  WS-SECTION-COUNT        PIC S9(4) COMP VALUE 0.
022000     05  WS-SECTION-ENTRY OCCURS 20 TIMES.
022100         10  WS-SECT-HEADING     PIC X(30).
022200         10  WS-SECT-CONTENT     PIC X(200).
022300         10  WS-SECT-LEN         PIC S9(4) COMP.
022400
022500** CONDITIONS ALREADY WRITTEN FOR THIS REPORT - DEDUPE LIST
022600 01  WS-COND-SEEN-GROUP.
022700     05  WS-COND-SEEN-COUNT      PIC S9(4) COMP VALUE 0.
022800     05  WS-COND-SEEN-ENTRY OCCURS 16 TIMES PIC X(30).
022900
023000** UP TO 6 SYNONYM KEYWORDS TRIED PER METRIC DEFINITION -
023100** WIDENED FROM 3 WHEN 2102-EXTR-GLUCOSE-PP OUTGREW A 3-SLOT
023200** TABLE
023300 01  WS-SCAN-FIELDS.
023400     05  WS-SEARCH-KEY-1         PIC X(20).
023500     05  WS-SEARCH-LEN-1         PIC S9(2) COMP VALUE 0.
023600     05  WS-SEARCH-KEY-2         PIC X(20).
023700     05  WS-SEARCH-LEN-2         PIC S9(2) COMP VALUE 0.
023800     05  WS-SEARCH-KEY-3         PIC X(20).
023900     05  WS-SEARCH-LEN-3         PIC S9(2) COMP VALUE 0.
024000     05  WS-SEARCH-KEY-4         PIC X(20).
024100     05  WS-SEARCH-LEN-4         PIC S9(2) COMP VALUE 0.
024200     05  WS-SEARCH-KEY-5         PIC X(20).
024300     05  WS-SEARCH-LEN-5         PIC S9(2) COMP VALUE 0.
024400     05  WS-SEARCH-KEY-6         PIC X(20).
024500     05  WS-SEARCH-LEN-6         PIC S9(2) COMP VALUE 0.
024600     05  WS-MATCHED-KEY          PIC X(20).
024700     05  WS-MATCHED-LEN          PIC S9(2) COMP VALUE 0.
024800*    DUMP VIEW - SYSOUT DISPLAY OF WHAT WE LAST SCANNED FOR
024900 01  WS-SCAN-FIELDS-X REDEFINES WS-SCAN-FIELDS
025000                                 PIC X(154).
025100
025200** TOKEN-SPLITTING WORK AREA FOR 2850-EXTRACT-TOKEN-AFTER
025300 01  WS-TOKEN-FIELDS.
025400     05  WS-BEFORE-PART          PIC X(120).
025500     05  WS-AFTER-PART           PIC X(120).
025600     05  WS-TOK1                 PIC X(20).
025700     05  WS-TOK2                 PIC X(20).
025800     05  WS-TOK3                 PIC X(20).
025900     05  WS-WORK-TOK             PIC X(20).
026000     05  WS-RAW-TOKEN            PIC X(18).
026100     05  WS-RAW-UNIT             PIC X(10).
026200     05  WS-TOKEN-FOR-VALPS      PIC X(18).
026300*    DUMP VIEW - LINES UP THE WHOLE TOKEN WORK AREA FOR A
026400*    SYSOUT DISPLAY WHEN A PARSE HAS TO BE CHASED BY HAND
026500 01  WS-TOKEN-FIELDS-X REDEFINES WS-TOKEN-FIELDS
026600                                 PIC X(346).
026700
026800** MIRRORS OF THE LINKAGE SECTIONS OF THE CALLED SUBPROGRAMS
026900 01  WS-LOOKUP-FIELDS.
027000     05  WS-PARSED-VALUE         PIC S9(5)V99.
027100     05  WS-VALPS-RC             PIC S9(4) COMP.
027200     05  WS-RNGLK-KEY            PIC X(30).
027300     05  WS-RNGLK-MIN            PIC S9(5)V99 COMP-3.
027400     05  WS-RNGLK-MAX            PIC S9(5)V99 COMP-3.
027500     05  WS-RNGLK-UNIT           PIC X(10).
027600     05  WS-RNGLK-FOUND          PIC X(1).
027700         88  WS-RANGE-WAS-FOUND      VALUE 'Y'.
027800     05  WS-RNGLK-SQLCODE        PIC S9(9) COMP-5.
027900     05  WS-STCLS-MIN            PIC S9(5)V99.
028000     05  WS-STCLS-MAX            PIC S9(5)V99.
028100     05  WS-STCLS-STATUS         PIC X(8).
028200     05  WS-CNDLK-COND           PIC X(30).
028300     05  WS-CNDLK-FOUND          PIC X(1).
028400         88  WS-COND-WAS-FOUND       VALUE 'Y'.
028500     05  WS-CNDLK-SQLCODE        PIC S9(9) COMP-5.
028600*    DUMP VIEW OF EVERYTHING WE PASSED TO OR GOT BACK FROM
028700*    MEDRNGLK / MEDSTCLS / MEDCNDLK ON THE LAST METRIC
028800 01  WS-LOOKUP-FIELDS-X REDEFINES WS-LOOKUP-FIELDS
028900                                 PIC X(101).
029000
029100 01  WS-CURRENT-METRIC-KEY       PIC X(30).
029200 01  WS-CURRENT-METRIC-NAME      PIC X(30).
029300
029400 PROCEDURE DIVISION.
029500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029600     PERFORM 100-MAINLINE THRU 100-EXIT
029700             UNTIL NO-MORE-REPORTS.
029800     PERFORM 999-CLEANUP THRU 999-EXIT.
029900     MOVE +0 TO RETURN-CODE.
030000     GOBACK.
030100
030200 000-HOUSEKEEPING.
030300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030400     DISPLAY "******** BEGIN JOB MEDEXTR ********".
030500     ACCEPT  WS-DATE FROM DATE.
030600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030800     PERFORM 900-READ-REPORTS THRU 900-EXIT.
030900     IF NO-MORE-REPORTS
031000         MOVE "EMPTY REGISTER FILE" TO ABEND-REASON
031100         GO TO 9800-ABEND-RTN.
031200     PERFORM 950-READ-REPTXT THRU 950-EXIT.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     ADD +1 TO WS-REPORTS-READ.
031900     PERFORM 1000-PROCESS-ONE-REPORT THRU 1000-EXIT.
032000     PERFORM 900-READ-REPORTS THRU 900-EXIT.
032100 100-EXIT.
032200     EXIT.
032300
032400 1000-PROCESS-ONE-REPORT.
032500     MOVE "1000-PROCESS-ONE-REPORT" TO PARA-NAME.
032600     PERFORM 1100-BUFFER-REPORT-LINES THRU 1100-EXIT.
032700     IF MR-STATUS-COMPLETED
032800         IF MR-WORD-COUNT < 30
032900             PERFORM 1150-LOG-SPARSE-REPORT THRU 1150-EXIT
033000         ELSE
033100             ADD +1 TO WS-REPORTS-PROCESSED
033200             INITIALIZE WS-METRIC-FOUND-GROUP
033300             PERFORM 2000-EXTRACT-METRICS THRU 2000-EXIT
033400             PERFORM 3000-EXTRACT-NOTES THRU 3000-EXIT
033500             PERFORM 4000-INFER-CONDITIONS THRU 4000-EXIT
033600         END-IF
033700     END-IF.
033800 1000-EXIT.
033900     EXIT.
034000
034100 1100-BUFFER-REPORT-LINES.
034200     MOVE "1100-BUFFER-REPORT-LINES" TO PARA-NAME.
034300     MOVE 0 TO WS-LINE-COUNT.
034400     PERFORM 1110-BUFFER-ONE-LINE THRU 1110-EXIT
034500             UNTIL NO-MORE-REPTXT
034600                OR TL-REPORT-ID NOT EQUAL MR-REPORT-ID.
034700 1100-EXIT.
034800     EXIT.
034900
035000 1110-BUFFER-ONE-LINE.
035100     MOVE "1110-BUFFER-ONE-LINE" TO PARA-NAME.
035200     IF WS-LINE-COUNT < 150
035300         ADD +1 TO WS-LINE-COUNT
035400         MOVE TL-LINE TO WS-LINE-ORIG(WS-LINE-COUNT)
035500         MOVE TL-LINE TO WS-LINE-UPPER(WS-LINE-COUNT)
035600         INSPECT WS-LINE-UPPER(WS-LINE-COUNT)
035700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
035800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035900     END-IF.
036000     PERFORM 950-READ-REPTXT THRU 950-EXIT.
036100 1110-EXIT.
036200     EXIT.
036300
036400 1150-LOG-SPARSE-REPORT.
036500     MOVE "1150-LOG-SPARSE-REPORT" TO PARA-NAME.
036600     ADD +1 TO WS-REPORTS-SPARSE.
036700     MOVE SPACES TO WS-SYSOUT-REC.
036800     STRING "*** SPARSE TEXT - RESCAN  REPORT "
036900             MR-REPORT-ID
037000         DELIMITED BY SIZE INTO MSG.
037100     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
037200 1150-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600*  2000 SERIES - METRIC EXTRACTOR.  ONE 21NN PARAGRAPH PER       *
037700*  METRIC DEFINITION, PERFORMED IN THE FIXED ORDER BELOW.  DO    *
037800*  NOT RESEQUENCE - SOME REPORT LINES MATCH MORE THAN ONE KEY,   *
037900*  AND THE FIRST-MATCH-ONLY RULE DEPENDS ON THIS ORDER.          *
038000******************************************************************
038100 2000-EXTRACT-METRICS.
038200     MOVE "2000-EXTRACT-METRICS" TO PARA-NAME.
038300     PERFORM 2101-EXTR-GLUCOSE-FASTING THRU 2101-EXIT.
038400     PERFORM 2102-EXTR-GLUCOSE-PP THRU 2102-EXIT.
038500     PERFORM 2103-EXTR-HBA1C THRU 2103-EXIT.
038600     PERFORM 2104-EXTR-TOTAL-CHOL THRU 2104-EXIT.
038700     PERFORM 2105-EXTR-LDL THRU 2105-EXIT.
038800     PERFORM 2106-EXTR-HDL THRU 2106-EXIT.
038900     PERFORM 2107-EXTR-TRIGLYCERIDES THRU 2107-EXIT.
039000     PERFORM 2108-EXTR-BMI THRU 2108-EXIT.
039100     PERFORM 2109-EXTR-BLOOD-PRESSURE THRU 2109-EXIT.
039200     PERFORM 2110-EXTR-HEMOGLOBIN THRU 2110-EXIT.
039300     PERFORM 2111-EXTR-CREATININE THRU 2111-EXIT.
039400     PERFORM 2112-EXTR-URIC-ACID THRU 2112-EXIT.
039500     PERFORM 2113-EXTR-TSH THRU 2113-EXIT.
039600     PERFORM 2114-EXTR-VITAMIN-D THRU 2114-EXIT.
039700     PERFORM 2115-EXTR-VITAMIN-B12 THRU 2115-EXIT.
039800 2000-EXIT.
039900     EXIT.
040000
040100 2101-EXTR-GLUCOSE-FASTING.
040200     MOVE "2101-EXTR-GLUCOSE-FASTING" TO PARA-NAME.
040300     MOVE "GLUCOSE"            TO WS-SEARCH-KEY-1.
040400     MOVE 7                    TO WS-SEARCH-LEN-1.
040500     MOVE "SUGAR"              TO WS-SEARCH-KEY-2.
040600     MOVE 5                    TO WS-SEARCH-LEN-2.
040700     MOVE "FBS"                TO WS-SEARCH-KEY-3.
040800     MOVE 3                    TO WS-SEARCH-LEN-3.
040900     MOVE "FPG"                TO WS-SEARCH-KEY-4.
041000     MOVE 3                    TO WS-SEARCH-LEN-4.
041100     MOVE SPACES               TO WS-SEARCH-KEY-5.
041200     MOVE 0                    TO WS-SEARCH-LEN-5.
041300     MOVE SPACES               TO WS-SEARCH-KEY-6.
041400     MOVE 0                    TO WS-SEARCH-LEN-6.
041500     MOVE "BLOOD-GLUCOSE-FASTING" TO WS-CURRENT-METRIC-KEY.
041600     MOVE "Fasting Blood Glucose" TO WS-CURRENT-METRIC-NAME.
041700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
041800 2101-EXIT.
041900     EXIT.
042000
042100 2102-EXTR-GLUCOSE-PP.
042200     MOVE "2102-EXTR-GLUCOSE-PP" TO PARA-NAME.
042300     MOVE "POST-PRANDIAL"      TO WS-SEARCH-KEY-1.
042400     MOVE 13                   TO WS-SEARCH-LEN-1.
042500     MOVE "POSTPRANDIAL"       TO WS-SEARCH-KEY-2.
042600     MOVE 12                   TO WS-SEARCH-LEN-2.
042700     MOVE "PP"                 TO WS-SEARCH-KEY-3.
042800     MOVE 2                    TO WS-SEARCH-LEN-3.
042900     MOVE "RANDOM GLUCOSE"     TO WS-SEARCH-KEY-4.
043000     MOVE 14                   TO WS-SEARCH-LEN-4.
043100     MOVE "RANDOM SUGAR"       TO WS-SEARCH-KEY-5.
043200     MOVE 12                   TO WS-SEARCH-LEN-5.
043300     MOVE "RANDOM BS"          TO WS-SEARCH-KEY-6.
043400     MOVE 9                    TO WS-SEARCH-LEN-6.
043500     MOVE "BLOOD-GLUCOSE-POSTPRANDIAL" TO WS-CURRENT-METRIC-KEY.
043600     MOVE "Post-Prandial Glucose" TO WS-CURRENT-METRIC-NAME.
043700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
043800 2102-EXIT.
043900     EXIT.
044000
044100 2103-EXTR-HBA1C.
044200     MOVE "2103-EXTR-HBA1C" TO PARA-NAME.
044300     MOVE "HBA1C"              TO WS-SEARCH-KEY-1.
044400     MOVE 5                    TO WS-SEARCH-LEN-1.
044500     MOVE "HEMOGLOBIN A1C"     TO WS-SEARCH-KEY-2.
044600     MOVE 14                   TO WS-SEARCH-LEN-2.
044700     MOVE "A1C"                TO WS-SEARCH-KEY-3.
044800     MOVE 3                    TO WS-SEARCH-LEN-3.
044900     MOVE SPACES               TO WS-SEARCH-KEY-4.
045000     MOVE 0                    TO WS-SEARCH-LEN-4.
045100     MOVE SPACES               TO WS-SEARCH-KEY-5.
045200     MOVE 0                    TO WS-SEARCH-LEN-5.
045300     MOVE SPACES               TO WS-SEARCH-KEY-6.
045400     MOVE 0                    TO WS-SEARCH-LEN-6.
045500     MOVE "HBA1C"              TO WS-CURRENT-METRIC-KEY.
045600     MOVE "HbA1c"              TO WS-CURRENT-METRIC-NAME.
045700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
045800 2103-EXIT.
045900     EXIT.
046000
046100 2104-EXTR-TOTAL-CHOL.
046200     MOVE "2104-EXTR-TOTAL-CHOL" TO PARA-NAME.
046300     MOVE "TOTAL CHOLESTEROL"  TO WS-SEARCH-KEY-1.
046400     MOVE 17                   TO WS-SEARCH-LEN-1.
046500     MOVE "CHOLESTEROL"        TO WS-SEARCH-KEY-2.
046600     MOVE 11                   TO WS-SEARCH-LEN-2.
046700     MOVE SPACES               TO WS-SEARCH-KEY-3.
046800     MOVE 0                    TO WS-SEARCH-LEN-3.
046900     MOVE SPACES               TO WS-SEARCH-KEY-4.
047000     MOVE 0                    TO WS-SEARCH-LEN-4.
047100     MOVE SPACES               TO WS-SEARCH-KEY-5.
047200     MOVE 0                    TO WS-SEARCH-LEN-5.
047300     MOVE SPACES               TO WS-SEARCH-KEY-6.
047400     MOVE 0                    TO WS-SEARCH-LEN-6.
047500     MOVE "TOTAL-CHOLESTEROL"  TO WS-CURRENT-METRIC-KEY.
047600     MOVE "Total Cholesterol"  TO WS-CURRENT-METRIC-NAME.
047700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
047800 2104-EXIT.
047900     EXIT.
048000
048100 2105-EXTR-LDL.
048200     MOVE "2105-EXTR-LDL" TO PARA-NAME.
048300     MOVE "LDL"                TO WS-SEARCH-KEY-1.
048400     MOVE 3                    TO WS-SEARCH-LEN-1.
048500     MOVE SPACES               TO WS-SEARCH-KEY-2.
048600     MOVE 0                    TO WS-SEARCH-LEN-2.
048700     MOVE SPACES               TO WS-SEARCH-KEY-3.
048800     MOVE 0                    TO WS-SEARCH-LEN-3.
048900     MOVE SPACES               TO WS-SEARCH-KEY-4.
049000     MOVE 0                    TO WS-SEARCH-LEN-4.
049100     MOVE SPACES               TO WS-SEARCH-KEY-5.
049200     MOVE 0                    TO WS-SEARCH-LEN-5.
049300     MOVE SPACES               TO WS-SEARCH-KEY-6.
049400     MOVE 0                    TO WS-SEARCH-LEN-6.
049500     MOVE "LDL-CHOLESTEROL"    TO WS-CURRENT-METRIC-KEY.
049600     MOVE "LDL Cholesterol"    TO WS-CURRENT-METRIC-NAME.
049700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
049800 2105-EXIT.
049900     EXIT.
050000
050100 2106-EXTR-HDL.
050200     MOVE "2106-EXTR-HDL" TO PARA-NAME.
050300     MOVE "HDL"                TO WS-SEARCH-KEY-1.
050400     MOVE 3                    TO WS-SEARCH-LEN-1.
050500     MOVE SPACES               TO WS-SEARCH-KEY-2.
050600     MOVE 0                    TO WS-SEARCH-LEN-2.
050700     MOVE SPACES               TO WS-SEARCH-KEY-3.
050800     MOVE 0                    TO WS-SEARCH-LEN-3.
050900     MOVE SPACES               TO WS-SEARCH-KEY-4.
051000     MOVE 0                    TO WS-SEARCH-LEN-4.
051100     MOVE SPACES               TO WS-SEARCH-KEY-5.
051200     MOVE 0                    TO WS-SEARCH-LEN-5.
051300     MOVE SPACES               TO WS-SEARCH-KEY-6.
051400     MOVE 0                    TO WS-SEARCH-LEN-6.
051500     MOVE "HDL-CHOLESTEROL"    TO WS-CURRENT-METRIC-KEY.
051600     MOVE "HDL Cholesterol"    TO WS-CURRENT-METRIC-NAME.
051700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
051800 2106-EXIT.
051900     EXIT.
052000
052100 2107-EXTR-TRIGLYCERIDES.
052200     MOVE "2107-EXTR-TRIGLYCERIDES" TO PARA-NAME.
052300     MOVE "TRIGLYCERIDES"      TO WS-SEARCH-KEY-1.
052400     MOVE 13                   TO WS-SEARCH-LEN-1.
052500     MOVE "TRIGLYCERIDE"       TO WS-SEARCH-KEY-2.
052600     MOVE 12                   TO WS-SEARCH-LEN-2.
052700     MOVE SPACES               TO WS-SEARCH-KEY-3.
052800     MOVE 0                    TO WS-SEARCH-LEN-3.
052900     MOVE SPACES               TO WS-SEARCH-KEY-4.
053000     MOVE 0                    TO WS-SEARCH-LEN-4.
053100     MOVE SPACES               TO WS-SEARCH-KEY-5.
053200     MOVE 0                    TO WS-SEARCH-LEN-5.
053300     MOVE SPACES               TO WS-SEARCH-KEY-6.
053400     MOVE 0                    TO WS-SEARCH-LEN-6.
053500     MOVE "TRIGLYCERIDES"      TO WS-CURRENT-METRIC-KEY.
053600     MOVE "Triglycerides"      TO WS-CURRENT-METRIC-NAME.
053700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
053800 2107-EXIT.
053900     EXIT.
054000
054100 2108-EXTR-BMI.
054200     MOVE "2108-EXTR-BMI" TO PARA-NAME.
054300     MOVE "BMI"                TO WS-SEARCH-KEY-1.
054400     MOVE 3                    TO WS-SEARCH-LEN-1.
054500     MOVE SPACES               TO WS-SEARCH-KEY-2.
054600     MOVE 0                    TO WS-SEARCH-LEN-2.
054700     MOVE SPACES               TO WS-SEARCH-KEY-3.
054800     MOVE 0                    TO WS-SEARCH-LEN-3.
054900     MOVE SPACES               TO WS-SEARCH-KEY-4.
055000     MOVE 0                    TO WS-SEARCH-LEN-4.
055100     MOVE SPACES               TO WS-SEARCH-KEY-5.
055200     MOVE 0                    TO WS-SEARCH-LEN-5.
055300     MOVE SPACES               TO WS-SEARCH-KEY-6.
055400     MOVE 0                    TO WS-SEARCH-LEN-6.
055500     MOVE "BMI"                TO WS-CURRENT-METRIC-KEY.
055600     MOVE "Body Mass Index"    TO WS-CURRENT-METRIC-NAME.
055700     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
055800 2108-EXIT.
055900     EXIT.
056000
056100** ONE BP MATCH PRODUCES TWO METRIC RECORDS - SYSTOLIC/DIASTOLIC
056200 2109-EXTR-BLOOD-PRESSURE.
056300     MOVE "2109-EXTR-BLOOD-PRESSURE" TO PARA-NAME.
056400     MOVE "BLOOD PRESSURE"     TO WS-SEARCH-KEY-1.
056500     MOVE 14                   TO WS-SEARCH-LEN-1.
056600     MOVE "BP"                 TO WS-SEARCH-KEY-2.
056700     MOVE 2                    TO WS-SEARCH-LEN-2.
056800     MOVE SPACES               TO WS-SEARCH-KEY-3.
056900     MOVE 0                    TO WS-SEARCH-LEN-3.
057000     MOVE SPACES               TO WS-SEARCH-KEY-4.
057100     MOVE 0                    TO WS-SEARCH-LEN-4.
057200     MOVE SPACES               TO WS-SEARCH-KEY-5.
057300     MOVE 0                    TO WS-SEARCH-LEN-5.
057400     MOVE SPACES               TO WS-SEARCH-KEY-6.
057500     MOVE 0                    TO WS-SEARCH-LEN-6.
057600     PERFORM 2800-SCAN-FOR-KEYWORD THRU 2800-EXIT.
057700     IF WS-KEYWORD-FOUND
057800         PERFORM 2850-EXTRACT-TOKEN-AFTER THRU 2850-EXIT
057900         PERFORM 2860-SPLIT-BP-TOKEN THRU 2860-EXIT
058000     END-IF.
058100 2109-EXIT.
058200     EXIT.
058300
058400 2110-EXTR-HEMOGLOBIN.
058500     MOVE "2110-EXTR-HEMOGLOBIN" TO PARA-NAME.
058600     MOVE "HEMOGLOBIN"         TO WS-SEARCH-KEY-1.
058700     MOVE 10                   TO WS-SEARCH-LEN-1.
058800     MOVE "HGB"                TO WS-SEARCH-KEY-2.
058900     MOVE 3                    TO WS-SEARCH-LEN-2.
059000     MOVE "HB"                 TO WS-SEARCH-KEY-3.
059100     MOVE 2                    TO WS-SEARCH-LEN-3.
059200     MOVE SPACES               TO WS-SEARCH-KEY-4.
059300     MOVE 0                    TO WS-SEARCH-LEN-4.
059400     MOVE SPACES               TO WS-SEARCH-KEY-5.
059500     MOVE 0                    TO WS-SEARCH-LEN-5.
059600     MOVE SPACES               TO WS-SEARCH-KEY-6.
059700     MOVE 0                    TO WS-SEARCH-LEN-6.
059800     MOVE "HEMOGLOBIN"         TO WS-CURRENT-METRIC-KEY.
059900     MOVE "Hemoglobin"         TO WS-CURRENT-METRIC-NAME.
060000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
060100 2110-EXIT.
060200     EXIT.
060300
060400 2111-EXTR-CREATININE.
060500     MOVE "2111-EXTR-CREATININE" TO PARA-NAME.
060600     MOVE "CREATININE"         TO WS-SEARCH-KEY-1.
060700     MOVE 10                   TO WS-SEARCH-LEN-1.
060800     MOVE SPACES               TO WS-SEARCH-KEY-2.
060900     MOVE 0                    TO WS-SEARCH-LEN-2.
061000     MOVE SPACES               TO WS-SEARCH-KEY-3.
061100     MOVE 0                    TO WS-SEARCH-LEN-3.
061200     MOVE SPACES               TO WS-SEARCH-KEY-4.
061300     MOVE 0                    TO WS-SEARCH-LEN-4.
061400     MOVE SPACES               TO WS-SEARCH-KEY-5.
061500     MOVE 0                    TO WS-SEARCH-LEN-5.
061600     MOVE SPACES               TO WS-SEARCH-KEY-6.
061700     MOVE 0                    TO WS-SEARCH-LEN-6.
061800     MOVE "CREATININE"         TO WS-CURRENT-METRIC-KEY.
061900     MOVE "Creatinine"         TO WS-CURRENT-METRIC-NAME.
062000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
062100 2111-EXIT.
062200     EXIT.
062300
062400 2112-EXTR-URIC-ACID.
062500     MOVE "2112-EXTR-URIC-ACID" TO PARA-NAME.
062600     MOVE "URIC ACID"          TO WS-SEARCH-KEY-1.
062700     MOVE 9                    TO WS-SEARCH-LEN-1.
062800     MOVE SPACES               TO WS-SEARCH-KEY-2.
062900     MOVE 0                    TO WS-SEARCH-LEN-2.
063000     MOVE SPACES               TO WS-SEARCH-KEY-3.
063100     MOVE 0                    TO WS-SEARCH-LEN-3.
063200     MOVE SPACES               TO WS-SEARCH-KEY-4.
063300     MOVE 0                    TO WS-SEARCH-LEN-4.
063400     MOVE SPACES               TO WS-SEARCH-KEY-5.
063500     MOVE 0                    TO WS-SEARCH-LEN-5.
063600     MOVE SPACES               TO WS-SEARCH-KEY-6.
063700     MOVE 0                    TO WS-SEARCH-LEN-6.
063800     MOVE "URIC-ACID"          TO WS-CURRENT-METRIC-KEY.
063900     MOVE "Uric Acid"          TO WS-CURRENT-METRIC-NAME.
064000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
064100 2112-EXIT.
064200     EXIT.
064300
064400 2113-EXTR-TSH.
064500     MOVE "2113-EXTR-TSH" TO PARA-NAME.
064600     MOVE "TSH"                TO WS-SEARCH-KEY-1.
064700     MOVE 3                    TO WS-SEARCH-LEN-1.
064800     MOVE SPACES               TO WS-SEARCH-KEY-2.
064900     MOVE 0                    TO WS-SEARCH-LEN-2.
065000     MOVE SPACES               TO WS-SEARCH-KEY-3.
065100     MOVE 0                    TO WS-SEARCH-LEN-3.
065200     MOVE SPACES               TO WS-SEARCH-KEY-4.
065300     MOVE 0                    TO WS-SEARCH-LEN-4.
065400     MOVE SPACES               TO WS-SEARCH-KEY-5.
065500     MOVE 0                    TO WS-SEARCH-LEN-5.
065600     MOVE SPACES               TO WS-SEARCH-KEY-6.
065700     MOVE 0                    TO WS-SEARCH-LEN-6.
065800     MOVE "TSH"                TO WS-CURRENT-METRIC-KEY.
065900     MOVE "TSH"                TO WS-CURRENT-METRIC-NAME.
066000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
066100 2113-EXIT.
066200     EXIT.
066300
066400 2114-EXTR-VITAMIN-D.
066500     MOVE "2114-EXTR-VITAMIN-D" TO PARA-NAME.
066600     MOVE "VITAMIN D"          TO WS-SEARCH-KEY-1.
066700     MOVE 9                    TO WS-SEARCH-LEN-1.
066800     MOVE "25-OH VITAMIN D"    TO WS-SEARCH-KEY-2.
066900     MOVE 15                   TO WS-SEARCH-LEN-2.
067000     MOVE SPACES               TO WS-SEARCH-KEY-3.
067100     MOVE 0                    TO WS-SEARCH-LEN-3.
067200     MOVE SPACES               TO WS-SEARCH-KEY-4.
067300     MOVE 0                    TO WS-SEARCH-LEN-4.
067400     MOVE SPACES               TO WS-SEARCH-KEY-5.
067500     MOVE 0                    TO WS-SEARCH-LEN-5.
067600     MOVE SPACES               TO WS-SEARCH-KEY-6.
067700     MOVE 0                    TO WS-SEARCH-LEN-6.
067800     MOVE "VITAMIN-D"          TO WS-CURRENT-METRIC-KEY.
067900     MOVE "Vitamin D"          TO WS-CURRENT-METRIC-NAME.
068000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
068100 2114-EXIT.
068200     EXIT.
068300
068400 2115-EXTR-VITAMIN-B12.
068500     MOVE "2115-EXTR-VITAMIN-B12" TO PARA-NAME.
068600     MOVE "VITAMIN B12"        TO WS-SEARCH-KEY-1.
068700     MOVE 11                   TO WS-SEARCH-LEN-1.
068800     MOVE "COBALAMIN"          TO WS-SEARCH-KEY-2.
068900     MOVE 9                    TO WS-SEARCH-LEN-2.
069000     MOVE "CYANOCOBALAMIN"     TO WS-SEARCH-KEY-3.
069100     MOVE 14                   TO WS-SEARCH-LEN-3.
069200     MOVE SPACES               TO WS-SEARCH-KEY-4.
069300     MOVE 0                    TO WS-SEARCH-LEN-4.
069400     MOVE SPACES               TO WS-SEARCH-KEY-5.
069500     MOVE 0                    TO WS-SEARCH-LEN-5.
069600     MOVE SPACES               TO WS-SEARCH-KEY-6.
069700     MOVE 0                    TO WS-SEARCH-LEN-6.
069800     MOVE "VITAMIN-B12"        TO WS-CURRENT-METRIC-KEY.
069900     MOVE "Vitamin B12"        TO WS-CURRENT-METRIC-NAME.
070000     PERFORM 2700-SEARCH-AND-WRITE THRU 2700-EXIT.
070100 2115-EXIT.
070200     EXIT.
070300
070400** SHARED ROUTINE - SCAN, PARSE THE VALUE, WRITE THE METRIC REC
070500 2700-SEARCH-AND-WRITE.
070600     MOVE "2700-SEARCH-AND-WRITE" TO PARA-NAME.
070700     PERFORM 2800-SCAN-FOR-KEYWORD THRU 2800-EXIT.
070800     IF WS-KEYWORD-FOUND
070900         PERFORM 2850-EXTRACT-TOKEN-AFTER THRU 2850-EXIT
071000         MOVE WS-RAW-TOKEN TO WS-TOKEN-FOR-VALPS
071100         CALL "MEDVALPS" USING WS-TOKEN-FOR-VALPS
071200                               WS-PARSED-VALUE
071300                               WS-VALPS-RC
071400         IF WS-VALPS-RC = 0
071500             PERFORM 2990-WRITE-METRIC-REC THRU 2990-EXIT
071600         END-IF
071700     END-IF.
071800 2700-EXIT.
071900     EXIT.
072000
072100** TRIES EACH OF UP TO 6 KEYWORD SYNONYMS, LINE BY LINE, TOP
072200** OF THE BUFFER DOWN - FIRST MATCH WINS
072300 2800-SCAN-FOR-KEYWORD.
072400     MOVE "2800-SCAN-FOR-KEYWORD" TO PARA-NAME.
072500     MOVE "N" TO WS-KEYWORD-FOUND-SW.
072600     MOVE 0 TO WS-FOUND-LINE-IDX.
072700     PERFORM 2810-CHECK-ONE-LINE THRU 2810-EXIT
072800             VARYING WS-SCAN-IDX FROM 1 BY 1
072900             UNTIL WS-SCAN-IDX > WS-LINE-COUNT
073000                OR WS-KEYWORD-FOUND.
073100 2800-EXIT.
073200     EXIT.
073300
073400 2810-CHECK-ONE-LINE.
073500     MOVE "2810-CHECK-ONE-LINE" TO PARA-NAME.
073600     IF WS-SEARCH-LEN-1 > 0
073700         MOVE 0 TO WS-KW-TALLY
073800         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
073900             WS-KW-TALLY FOR ALL
074000             WS-SEARCH-KEY-1(1:WS-SEARCH-LEN-1)
074100         IF WS-KW-TALLY > 0
074200             MOVE WS-SEARCH-KEY-1(1:WS-SEARCH-LEN-1)
074300                                    TO WS-MATCHED-KEY
074400             MOVE WS-SEARCH-LEN-1   TO WS-MATCHED-LEN
074500             MOVE "Y" TO WS-KEYWORD-FOUND-SW
074600             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
074700             GO TO 2810-EXIT
074800         END-IF
074900     END-IF.
075000     IF WS-SEARCH-LEN-2 > 0
075100         MOVE 0 TO WS-KW-TALLY
075200         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
075300             WS-KW-TALLY FOR ALL
075400             WS-SEARCH-KEY-2(1:WS-SEARCH-LEN-2)
075500         IF WS-KW-TALLY > 0
075600             MOVE WS-SEARCH-KEY-2(1:WS-SEARCH-LEN-2)
075700                                    TO WS-MATCHED-KEY
075800             MOVE WS-SEARCH-LEN-2   TO WS-MATCHED-LEN
075900             MOVE "Y" TO WS-KEYWORD-FOUND-SW
076000             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
076100             GO TO 2810-EXIT
076200         END-IF
076300     END-IF.
076400     IF WS-SEARCH-LEN-3 > 0
076500         MOVE 0 TO WS-KW-TALLY
076600         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
076700             WS-KW-TALLY FOR ALL
076800             WS-SEARCH-KEY-3(1:WS-SEARCH-LEN-3)
076900         IF WS-KW-TALLY > 0
077000             MOVE WS-SEARCH-KEY-3(1:WS-SEARCH-LEN-3)
077100                                    TO WS-MATCHED-KEY
077200             MOVE WS-SEARCH-LEN-3   TO WS-MATCHED-LEN
077300             MOVE "Y" TO WS-KEYWORD-FOUND-SW
077400             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
077500             GO TO 2810-EXIT
077600         END-IF
077700     END-IF.
077800     IF WS-SEARCH-LEN-4 > 0
077900         MOVE 0 TO WS-KW-TALLY
078000         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
078100             WS-KW-TALLY FOR ALL
078200             WS-SEARCH-KEY-4(1:WS-SEARCH-LEN-4)
078300         IF WS-KW-TALLY > 0
078400             MOVE WS-SEARCH-KEY-4(1:WS-SEARCH-LEN-4)
078500                                    TO WS-MATCHED-KEY
078600             MOVE WS-SEARCH-LEN-4   TO WS-MATCHED-LEN
078700             MOVE "Y" TO WS-KEYWORD-FOUND-SW
078800             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
078900             GO TO 2810-EXIT
079000         END-IF
079100     END-IF.
079200     IF WS-SEARCH-LEN-5 > 0
079300         MOVE 0 TO WS-KW-TALLY
079400         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
079500             WS-KW-TALLY FOR ALL
079600             WS-SEARCH-KEY-5(1:WS-SEARCH-LEN-5)
079700         IF WS-KW-TALLY > 0
079800             MOVE WS-SEARCH-KEY-5(1:WS-SEARCH-LEN-5)
079900                                    TO WS-MATCHED-KEY
080000             MOVE WS-SEARCH-LEN-5   TO WS-MATCHED-LEN
080100             MOVE "Y" TO WS-KEYWORD-FOUND-SW
080200             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
080300             GO TO 2810-EXIT
080400         END-IF
080500     END-IF.
080600     IF WS-SEARCH-LEN-6 > 0
080700         MOVE 0 TO WS-KW-TALLY
080800         INSPECT WS-LINE-UPPER(WS-SCAN-IDX) TALLYING
080900             WS-KW-TALLY FOR ALL
081000             WS-SEARCH-KEY-6(1:WS-SEARCH-LEN-6)
081100         IF WS-KW-TALLY > 0
081200             MOVE WS-SEARCH-KEY-6(1:WS-SEARCH-LEN-6)
081300                                    TO WS-MATCHED-KEY
081400             MOVE WS-SEARCH-LEN-6   TO WS-MATCHED-LEN
081500             MOVE "Y" TO WS-KEYWORD-FOUND-SW
081600             MOVE WS-SCAN-IDX TO WS-FOUND-LINE-IDX
081700         END-IF
081800     END-IF.
081900 2810-EXIT.
082000     EXIT.
082100
082200** PULLS THE VALUE TOKEN (AND, IF PRESENT, THE UNIT TOKEN)
082300** THAT FOLLOWS THE MATCHED KEYWORD, TOLERATING AN OPTIONAL
082400** ':' OR '-' SEPARATOR IMMEDIATELY AFTER THE KEYWORD
082500 2850-EXTRACT-TOKEN-AFTER.
082600     MOVE "2850-EXTRACT-TOKEN-AFTER" TO PARA-NAME.
082700     MOVE SPACES TO WS-BEFORE-PART WS-AFTER-PART.
082800     MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3.
082900     UNSTRING WS-LINE-UPPER(WS-FOUND-LINE-IDX)
083000         DELIMITED BY WS-MATCHED-KEY(1:WS-MATCHED-LEN)
083100         INTO WS-BEFORE-PART WS-AFTER-PART.
083200     UNSTRING WS-AFTER-PART DELIMITED BY SPACE
083300         INTO WS-TOK1 WS-TOK2 WS-TOK3.
083400     IF WS-TOK1(1:1) = ":" OR WS-TOK1(1:1) = "-"
083500         MOVE WS-TOK1(2:19) TO WS-WORK-TOK
083600         MOVE WS-WORK-TOK TO WS-TOK1
083700     END-IF.
083800     MOVE SPACES TO WS-RAW-TOKEN WS-RAW-UNIT.
083900     IF WS-TOK1 = SPACES
084000         MOVE WS-TOK2(1:18) TO WS-RAW-TOKEN
084100         MOVE WS-TOK3(1:10) TO WS-RAW-UNIT
084200     ELSE
084300         MOVE WS-TOK1(1:18) TO WS-RAW-TOKEN
084400         MOVE WS-TOK2(1:10) TO WS-RAW-UNIT
084500     END-IF.
084600 2850-EXIT.
084700     EXIT.
084800
084900** "BP 120/80" - RAW TOKEN SPLITS ON THE SLASH INTO SYSTOLIC
085000** AND DIASTOLIC - EACH HALF PARSED AND WRITTEN SEPARATELY
085100 2860-SPLIT-BP-TOKEN.
085200     MOVE "2860-SPLIT-BP-TOKEN" TO PARA-NAME.
085300     MOVE SPACES TO WS-TOK1 WS-TOK2.
085400     UNSTRING WS-RAW-TOKEN DELIMITED BY "/"
085500         INTO WS-TOK1 WS-TOK2.
085600     MOVE WS-TOK1(1:18) TO WS-TOKEN-FOR-VALPS.
085700     CALL "MEDVALPS" USING WS-TOKEN-FOR-VALPS
085800                           WS-PARSED-VALUE
085900                           WS-VALPS-RC.
086000     IF WS-VALPS-RC = 0
086100         MOVE SPACES TO WS-RAW-UNIT
086200         MOVE "SYSTOLIC-BP"  TO WS-CURRENT-METRIC-KEY
086300         MOVE "Systolic BP"  TO WS-CURRENT-METRIC-NAME
086400         PERFORM 2990-WRITE-METRIC-REC THRU 2990-EXIT
086500     END-IF.
086600     MOVE WS-TOK2(1:18) TO WS-TOKEN-FOR-VALPS.
086700     CALL "MEDVALPS" USING WS-TOKEN-FOR-VALPS
086800                           WS-PARSED-VALUE
086900                           WS-VALPS-RC.
087000     IF WS-VALPS-RC = 0
087100         MOVE SPACES TO WS-RAW-UNIT
087200         MOVE "DIASTOLIC-BP" TO WS-CURRENT-METRIC-KEY
087300         MOVE "Diastolic BP" TO WS-CURRENT-METRIC-NAME
087400         PERFORM 2990-WRITE-METRIC-REC THRU 2990-EXIT
087500     END-IF.
087600 2860-EXIT.
087700     EXIT.
087800
087900** LOOKS UP THE RANGE, CLASSIFIES THE VALUE, BUILDS THE UNIT
088000** AND SNIPPET, WRITES THE METRIC RECORD, AND REMEMBERS THE
088100** (KEY, STATUS) PAIR FOR THE CONDITION-INFERENCE STEP
088200 2990-WRITE-METRIC-REC.
088300     MOVE "2990-WRITE-METRIC-REC" TO PARA-NAME.
088400     MOVE WS-CURRENT-METRIC-KEY TO WS-RNGLK-KEY.
088500     CALL "MEDRNGLK" USING WS-RNGLK-KEY
088600                           WS-RNGLK-MIN
088700                           WS-RNGLK-MAX
088800                           WS-RNGLK-UNIT
088900                           WS-RNGLK-FOUND
089000                           WS-RNGLK-SQLCODE.
089100     PERFORM 2900-NORMALIZE-UNIT THRU 2900-EXIT.
089200     MOVE WS-RNGLK-MIN TO WS-STCLS-MIN.
089300     MOVE WS-RNGLK-MAX TO WS-STCLS-MAX.
089400     CALL "MEDSTCLS" USING WS-PARSED-VALUE
089500                           WS-STCLS-MIN
089600                           WS-STCLS-MAX
089700                           WS-RNGLK-FOUND
089800                           WS-STCLS-STATUS.
089900     MOVE MR-REPORT-ID            TO EM-REPORT-ID.
090000     MOVE WS-CURRENT-METRIC-KEY   TO EM-METRIC-KEY.
090100     MOVE WS-CURRENT-METRIC-NAME  TO EM-METRIC-NAME.
090200     MOVE WS-PARSED-VALUE         TO EM-VALUE.
090300     MOVE WS-RAW-UNIT             TO EM-UNIT.
090400     MOVE WS-STCLS-MIN            TO EM-REF-MIN.
090500     MOVE WS-STCLS-MAX            TO EM-REF-MAX.
090600     MOVE WS-STCLS-STATUS         TO EM-STATUS.
090700     MOVE WS-LINE-ORIG(WS-FOUND-LINE-IDX) TO EM-SNIPPET.
090800     MOVE .85                     TO EM-CONFIDENCE.
090900     MOVE SPACES                  TO EM-FD-RECORD.
091000     MOVE MEDMETRC-RECORD         TO EM-FD-RECORD.
091100     WRITE EM-FD-RECORD.
091200     ADD +1 TO WS-METRICS-WRITTEN.
091300     IF WS-METRIC-FOUND-COUNT < 16
091400         ADD +1 TO WS-METRIC-FOUND-COUNT
091500         MOVE WS-CURRENT-METRIC-KEY
091600             TO WS-MF-KEY(WS-METRIC-FOUND-COUNT)
091700         MOVE WS-STCLS-STATUS
091800             TO WS-MF-STATUS(WS-METRIC-FOUND-COUNT)
091900     END-IF.
092000 2990-EXIT.
092100     EXIT.
092200
092300** CANONICALIZES A FEW SHORTHAND UNIT SPELLINGS SEEN IN SCANNED
092400** REPORTS; A BLANK CAPTURED UNIT FALLS BACK TO THE RANGE
092500** TABLE'S DEFAULT UNIT FOR THE METRIC
092600 2900-NORMALIZE-UNIT.
092700     MOVE "2900-NORMALIZE-UNIT" TO PARA-NAME.
092800     EVALUATE WS-RAW-UNIT
092900         WHEN SPACES
093000             MOVE WS-RNGLK-UNIT TO WS-RAW-UNIT
093100         WHEN "MGDL"
093200             MOVE "MG/DL"      TO WS-RAW-UNIT
093300         WHEN "MMOLL"
093400             MOVE "MMOL/L"     TO WS-RAW-UNIT
093500         WHEN "PERCENT"
093600             MOVE "%"          TO WS-RAW-UNIT
093700         WHEN "KGM2"
093800             MOVE "KG/M2"      TO WS-RAW-UNIT
093900         WHEN "GDL"
094000             MOVE "G/DL"       TO WS-RAW-UNIT
094100         WHEN "NGML"
094200             MOVE "NG/ML"      TO WS-RAW-UNIT
094300         WHEN "PGML"
094400             MOVE "PG/ML"      TO WS-RAW-UNIT
094500         WHEN OTHER
094600             CONTINUE
094700     END-EVALUATE.
094800 2900-EXIT.
094900     EXIT.
095000
095100******************************************************************
095200*  3000 SERIES - NOTE EXTRACTOR                                  *
095300******************************************************************
095400 3000-EXTRACT-NOTES.
095500     MOVE "3000-EXTRACT-NOTES" TO PARA-NAME.
095600     PERFORM 3050-SPLIT-SECTIONS THRU 3050-EXIT.
095700     PERFORM 3150-PROCESS-ONE-SECTION THRU 3150-EXIT
095800             VARYING WS-SECTION-IDX FROM 1 BY 1
095900             UNTIL WS-SECTION-IDX > WS-SECTION-COUNT.
096000 3000-EXIT.
096100     EXIT.
096200
096300** A HEADING LINE IS SHORT (<=30 AFTER TRIM) AND HAS NO LOWER-
096400** CASE LETTERS IN IT - TEXT BEFORE THE FIRST HEADING GOES TO
096500** A SECTION HEADED "GENERAL"
096600 3050-SPLIT-SECTIONS.
096700     MOVE "3050-SPLIT-SECTIONS" TO PARA-NAME.
096800     INITIALIZE WS-SECTION-TABLE-GROUP.
096900     MOVE 1 TO WS-SECTION-COUNT.
097000     MOVE "GENERAL" TO WS-SECT-HEADING(1).
097100     PERFORM 3060-SCAN-ONE-LINE THRU 3060-EXIT
097200             VARYING WS-LINE-IDX FROM 1 BY 1
097300             UNTIL WS-LINE-IDX > WS-LINE-COUNT
097400                OR WS-SECTION-COUNT > 20.
097500 3050-EXIT.
097600     EXIT.
097700
097800 3060-SCAN-ONE-LINE.
097900     MOVE "3060-SCAN-ONE-LINE" TO PARA-NAME.
098000     IF WS-LINE-ORIG(WS-LINE-IDX) NOT = SPACES
098100         IF WS-LINE-UPPER(WS-LINE-IDX) = WS-LINE-ORIG(WS-LINE-IDX)
098200            AND WS-LINE-ORIG(WS-LINE-IDX)(31:90) = SPACES
098300             ADD +1 TO WS-SECTION-COUNT
098400             MOVE WS-LINE-ORIG(WS-LINE-IDX)(1:30)
098500                 TO WS-SECT-HEADING(WS-SECTION-COUNT)
098600         ELSE
098700             PERFORM 3070-APPEND-TO-SECTION THRU 3070-EXIT
098800         END-IF
098900     END-IF.
099000 3060-EXIT.
099100     EXIT.
099200
099300 3070-APPEND-TO-SECTION.
099400     MOVE "3070-APPEND-TO-SECTION" TO PARA-NAME.
099500*    TRIMS THE TRAILING BLANKS OFF THE LINE FIRST, SO A SECTION
099600*    OF SEVERAL SHORT LINES DOES NOT BURN ITS WHOLE 200-BYTE
099700*    BUDGET ON PAD FROM THE FIRST LINE ALONE
099800     PERFORM 3075-COMPUTE-TRIM-LEN THRU 3075-EXIT.
099900     IF WS-SECT-LEN(WS-SECTION-COUNT) + WS-TRIM-LEN + 1 <= 200
100000         IF WS-SECT-LEN(WS-SECTION-COUNT) > 0
100100             ADD +1 TO WS-SECT-LEN(WS-SECTION-COUNT)
100200             MOVE " " TO WS-SECT-CONTENT
100300                 (WS-SECTION-COUNT)
100400                 (WS-SECT-LEN(WS-SECTION-COUNT):1)
100500         END-IF
100600         MOVE WS-LINE-ORIG(WS-LINE-IDX)(1:WS-TRIM-LEN)
100700             TO WS-SECT-CONTENT(WS-SECTION-COUNT)
100800                (WS-SECT-LEN(WS-SECTION-COUNT) + 1:WS-TRIM-LEN)
100900         ADD WS-TRIM-LEN TO WS-SECT-LEN(WS-SECTION-COUNT)
101000     END-IF.
101100 3070-EXIT.
101200     EXIT.
101300
101400*    BACKS UP FROM COLUMN 120 UNTIL IT HITS A NON-BLANK, SO
101500*    WS-TRIM-LEN COMES OUT AS THE LINE'S TRUE TEXT LENGTH
101600 3075-COMPUTE-TRIM-LEN.
101700     MOVE "3075-COMPUTE-TRIM-LEN" TO PARA-NAME.
101800     PERFORM 3076-TRIM-STEP THRU 3076-EXIT
101900             VARYING WS-TRIM-LEN FROM 120 BY -1
102000             UNTIL WS-TRIM-LEN = 0
102100                OR WS-LINE-ORIG(WS-LINE-IDX)(WS-TRIM-LEN:1)
102200                   NOT = SPACE.
102300 3075-EXIT.
102400     EXIT.
102500 3076-TRIM-STEP.
102600     MOVE "3076-TRIM-STEP" TO PARA-NAME.
102700     CONTINUE.
102800 3076-EXIT.
102900     EXIT.
103000
103100 3150-PROCESS-ONE-SECTION.
103200     MOVE "3150-PROCESS-ONE-SECTION" TO PARA-NAME.
103300     IF WS-SECT-LEN(WS-SECTION-IDX) >= 20
103400         PERFORM 3170-CHECK-KEEP-CRITERIA THRU 3170-EXIT
103500         IF WS-SECTION-IS-KEPT
103600             PERFORM 3100-CLASSIFY-NOTE THRU 3100-EXIT
103700             PERFORM 3200-WRITE-NOTE-REC THRU 3200-EXIT
103800         END-IF
103900     END-IF.
104000 3150-EXIT.
104100     EXIT.
104200
104300** KEPT WHEN THE HEADING IS ONE OF THE KNOWN NOTE HEADINGS, OR
104400** THE CONTENT CARRIES A DOCTOR-NOTE KEYWORD ANYWHERE IN IT
104500 3170-CHECK-KEEP-CRITERIA.
104600     MOVE "3170-CHECK-KEEP-CRITERIA" TO PARA-NAME.
104700     MOVE "N" TO WS-SECTION-KEEP-SW.
104800     IF WS-SECT-HEADING(WS-SECTION-IDX) = "GENERAL"
104900         MOVE "Y" TO WS-SECTION-KEEP-SW
105000         GO TO 3170-EXIT.
105100     MOVE 0 TO WS-KW-TALLY.
105200     INSPECT WS-SECT-CONTENT(WS-SECTION-IDX) TALLYING
105300         WS-KW-TALLY FOR ALL "DOCTOR"
105400         WS-KW-TALLY FOR ALL "PHYSICIAN"
105500         WS-KW-TALLY FOR ALL "NOTES"
105600         WS-KW-TALLY FOR ALL "RECOMMEND"
105700         WS-KW-TALLY FOR ALL "IMPRESSION"
105800         WS-KW-TALLY FOR ALL "FINDING"
105900         WS-KW-TALLY FOR ALL "DIAGNOSIS"
106000         WS-KW-TALLY FOR ALL "ADVISED"
106100         WS-KW-TALLY FOR ALL "PRESCRIPTION"
106200         WS-KW-TALLY FOR ALL "MEDICATION"
106300         WS-KW-TALLY FOR ALL "TREATMENT"
106400         WS-KW-TALLY FOR ALL "FOLLOW-UP"
106500         WS-KW-TALLY FOR ALL "PROGNOSIS".
106600     IF WS-KW-TALLY > 0
106700         MOVE "Y" TO WS-SECTION-KEEP-SW
106800     END-IF.
106900 3170-EXIT.
107000     EXIT.
107100
107200** FIRST RULE THAT FIRES WINS - DO NOT RESEQUENCE
107300 3100-CLASSIFY-NOTE.
107400     MOVE "3100-CLASSIFY-NOTE" TO PARA-NAME.
107500     MOVE 0 TO WS-KW-TALLY.
107600     INSPECT WS-SECT-CONTENT(WS-SECTION-IDX) TALLYING
107700         WS-KW-TALLY FOR ALL "RX"
107800         WS-KW-TALLY FOR ALL "PRESCRIPTION"
107900         WS-KW-TALLY FOR ALL "MEDICATION"
108000         WS-KW-TALLY FOR ALL "TABLET"
108100         WS-KW-TALLY FOR ALL "CAPSULE".
108200     IF WS-KW-TALLY > 0
108300         MOVE "PRESCRIPTION" TO EN-NOTE-TYPE
108400         GO TO 3100-EXIT.
108500     MOVE 0 TO WS-KW-TALLY.
108600     INSPECT WS-SECT-CONTENT(WS-SECTION-IDX) TALLYING
108700         WS-KW-TALLY FOR ALL "DIAGNOSIS"
108800         WS-KW-TALLY FOR ALL "DIAGNOSED"
108900         WS-KW-TALLY FOR ALL "CONDITION".
109000     IF WS-KW-TALLY > 0
109100         MOVE "DIAGNOSIS   " TO EN-NOTE-TYPE
109200         GO TO 3100-EXIT.
109300     MOVE 0 TO WS-KW-TALLY.
109400     INSPECT WS-SECT-CONTENT(WS-SECTION-IDX) TALLYING
109500         WS-KW-TALLY FOR ALL "DOCTOR"
109600         WS-KW-TALLY FOR ALL "PHYSICIAN"
109700         WS-KW-TALLY FOR ALL "DR."
109800         WS-KW-TALLY FOR ALL "ADVISED"
109900         WS-KW-TALLY FOR ALL "RECOMMEND".
110000     IF WS-KW-TALLY > 0
110100         MOVE "DOCTOR-NOTE " TO EN-NOTE-TYPE
110200         GO TO 3100-EXIT.
110300     MOVE "GENERAL     " TO EN-NOTE-TYPE.
110400 3100-EXIT.
110500     EXIT.
110600
110700 3200-WRITE-NOTE-REC.
110800     MOVE "3200-WRITE-NOTE-REC" TO PARA-NAME.
110900     MOVE MR-REPORT-ID TO EN-REPORT-ID.
111000     MOVE SPACES TO EN-HEADING.
111100     MOVE WS-SECT-HEADING(WS-SECTION-IDX) TO EN-HEADING.
111200     INSPECT EN-HEADING CONVERTING "_" TO " ".
111300     MOVE WS-SECT-CONTENT(WS-SECTION-IDX)(1:200) TO EN-CONTENT.
111400     MOVE SPACES TO EN-FD-RECORD.
111500     MOVE MEDNOTE-RECORD TO EN-FD-RECORD.
111600     WRITE EN-FD-RECORD.
111700     ADD +1 TO WS-NOTES-WRITTEN.
111800 3200-EXIT.
111900     EXIT.
112000
112100******************************************************************
112200*  4000 SERIES - CONDITION INFERENCE.  ONE LOOKUP PER METRIC     *
112300*  FOUND, IN THE ORDER EACH METRIC WAS MATCHED.  CRITICAL        *
112400*  VALUES NEVER INFER A CONDITION - MEDCNDLK IS NOT EVEN CALLED. *
112500******************************************************************
112600 4000-INFER-CONDITIONS.
112700     MOVE "4000-INFER-CONDITIONS" TO PARA-NAME.
112800     MOVE 0 TO WS-COND-SEEN-COUNT.
112900     PERFORM 4100-INFER-ONE-METRIC THRU 4100-EXIT
113000             VARYING WS-MF-IDX FROM 1 BY 1
113100             UNTIL WS-MF-IDX > WS-METRIC-FOUND-COUNT.
113200 4000-EXIT.
113300     EXIT.
113400
113500 4100-INFER-ONE-METRIC.
113600     MOVE "4100-INFER-ONE-METRIC" TO PARA-NAME.
113700     IF WS-MF-STATUS(WS-MF-IDX) NOT = "CRITICAL"
113800         CALL "MEDCNDLK" USING WS-MF-KEY(WS-MF-IDX)
113900                               WS-MF-STATUS(WS-MF-IDX)
114000                               WS-CNDLK-COND
114100                               WS-CNDLK-FOUND
114200                               WS-CNDLK-SQLCODE
114300         IF WS-COND-WAS-FOUND
114400             PERFORM 4150-WRITE-COND-IF-NEW THRU 4150-EXIT
114500         END-IF
114600     END-IF.
114700 4100-EXIT.
114800     EXIT.
114900
115000 4150-WRITE-COND-IF-NEW.
115100     MOVE "4150-WRITE-COND-IF-NEW" TO PARA-NAME.
115200     MOVE "N" TO WS-COND-DUP-SW.
115300     PERFORM 4160-CHECK-ONE-SEEN THRU 4160-EXIT
115400             VARYING WS-COND-IDX FROM 1 BY 1
115500             UNTIL WS-COND-IDX > WS-COND-SEEN-COUNT
115600                OR WS-COND-IS-DUP.
115700     IF NOT WS-COND-IS-DUP
115800         AND WS-COND-SEEN-COUNT < 16
115900         ADD +1 TO WS-COND-SEEN-COUNT
116000         MOVE WS-CNDLK-COND
116100             TO WS-COND-SEEN-ENTRY(WS-COND-SEEN-COUNT)
116200         MOVE MR-REPORT-ID TO CD-REPORT-ID
116300         MOVE WS-CNDLK-COND TO CD-CONDITION
116400         MOVE SPACES TO CD-FD-RECORD
116500         MOVE MEDCOND-RECORD TO CD-FD-RECORD
116600         WRITE CD-FD-RECORD
116700         ADD +1 TO WS-CONDTNS-WRITTEN
116800     END-IF.
116900 4150-EXIT.
117000     EXIT.
117100
117200 4160-CHECK-ONE-SEEN.
117300     MOVE "4160-CHECK-ONE-SEEN" TO PARA-NAME.
117400     IF WS-COND-SEEN-ENTRY(WS-COND-IDX) = WS-CNDLK-COND
117500         MOVE "Y" TO WS-COND-DUP-SW
117600     END-IF.
117700 4160-EXIT.
117800     EXIT.
117900
118000 800-OPEN-FILES.
118100     MOVE "800-OPEN-FILES" TO PARA-NAME.
118200     OPEN INPUT REPORTS-FILE, REPTXT-FILE.
118300     OPEN OUTPUT METRICS-FILE, NOTES-FILE, CONDTNS-FILE, SYSOUT.
118400 800-EXIT.
118500     EXIT.
118600
118700 850-CLOSE-FILES.
118800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
118900     CLOSE REPORTS-FILE, REPTXT-FILE,
119000           METRICS-FILE, NOTES-FILE, CONDTNS-FILE, SYSOUT.
119100 850-EXIT.
119200     EXIT.
119300
119400 900-READ-REPORTS.
119500     MOVE "900-READ-REPORTS" TO PARA-NAME.
119600     READ REPORTS-FILE INTO MEDREPRG-RECORD
119700         AT END MOVE "N" TO MORE-REPORTS-SW
119800         GO TO 900-EXIT
119900     END-READ.
120000 900-EXIT.
120100     EXIT.
120200
120300 950-READ-REPTXT.
120400     MOVE "950-READ-REPTXT" TO PARA-NAME.
120500     READ REPTXT-FILE INTO MEDTXTLN-RECORD
120600         AT END MOVE "N" TO MORE-REPTXT-SW
120700         GO TO 950-EXIT
120800     END-READ.
120900 950-EXIT.
121000     EXIT.
121100
121200 999-CLEANUP.
121300     MOVE "999-CLEANUP" TO PARA-NAME.
121400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
121500     DISPLAY "** REGISTER RECORDS READ **".
121600     DISPLAY WS-REPORTS-READ.
121700     DISPLAY "** REPORTS PROCESSED **".
121800     DISPLAY WS-REPORTS-PROCESSED.
121900     DISPLAY "** SPARSE REPORTS SKIPPED **".
122000     DISPLAY WS-REPORTS-SPARSE.
122100     DISPLAY "** METRICS WRITTEN **".
122200     DISPLAY WS-METRICS-WRITTEN.
122300     DISPLAY "** NOTES WRITTEN **".
122400     DISPLAY WS-NOTES-WRITTEN.
122500     DISPLAY "** CONDITIONS WRITTEN **".
122600     DISPLAY WS-CONDTNS-WRITTEN.
122700     DISPLAY "******** NORMAL END OF JOB MEDEXTR ********".
122800 999-EXIT.
122900     EXIT.
123000
123100 9800-ABEND-RTN.
123200     MOVE "9800-ABEND-RTN" TO PARA-NAME.
123300     WRITE SYSOUT-REC FROM ABEND-REC.
123400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
123500     DISPLAY "*** ABNORMAL END OF JOB - MEDEXTR ***"
123600         UPON CONSOLE.
123700     DIVIDE ZERO-VAL INTO ONE-VAL.
