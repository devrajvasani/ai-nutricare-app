000100******************************************************************
000200*   MEDCOND  -  CONDITION RECORD  (OUTPUT OF MEDEXTR)           *
000300*   ONE ROW PER CONDITION INFERRED FROM A REPORT'S METRICS.     *
000400*   RECORD LENGTH IS A FLAT 36 BYTES - NO SLACK, NO FILLER.     *
000500******************************************************************
000600 01  MEDCOND-RECORD.
000700     05  CD-REPORT-ID             PIC 9(6).
000800     05  CD-CONDITION             PIC X(30).
