000100***************************************************
000200*COBOL Stored Procedure MEDCNDLK
000300*System Long Name:  ZSERVEROS.NUTRICARE.IBM.COM
000400*System Short Name:  Lab7
000500*Data Set:  DDS0001.TEST.COBOL1(MEDCNDLK)
000600* @param CRKEYIN
000700* @param CRSTATUSIN
000800* @param CRCONDOUT
000900* @param CRFOUNDOUT
001000* @param SQLCODEOUT
001100***************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. MEDCNDLK.
001400 AUTHOR. R. OKAFOR.
001500 INSTALLATION. NUTRICARE BATCH SYSTEMS.
001600 DATE-WRITTEN. 04/02/09.
001700 DATE-COMPILED. 04/02/09.
001800 SECURITY. NON-CONFIDENTIAL.
001900
002000******************************************************************
002100*REMARKS.
002200*
002300*    LOOKS UP ONE ROW OF DDS0001.COND_RULE BY THE COMPOSITE KEY
002400*    CR_METRIC_KEY / CR_STATUS AND HANDS BACK THE LIKELY
002500*    CONDITION NAME.  CALLED ONCE PER EXTRACTED METRIC FROM
002600*    MEDEXTR'S CONDITION-INFERENCE STEP.  A METRIC STATUS OF
002700*    CRITICAL IS NEVER PASSED IN - MEDEXTR SKIPS THE CALL
002800*    ENTIRELY FOR THOSE, SINCE NO ROW CAN EVER MATCH.
002900*
003000******************************************************************
003100******************************************************************
003200* DDS0001.COND_RULE - ONE-TIME LOAD LISTING (JOB NUTRLOAD,       *
003300* STEP CRLOAD).  THESE ARE THE ONLY 13 (METRIC,STATUS)           *
003400* PAIRS MEDEXTR'S 4000-INFER-CONDITIONS STEP CAN EVER            *
003500* MATCH.  CRITICAL IS NOT A KEY HERE ON PURPOSE - SEE            *
003600* THE REMARKS ABOVE.                                             *
003700*                                                                *
003800* INSERT INTO DDS0001.COND_RULE VALUES                           *
003900*   ('HBA1C', 'HIGH', 'DIABETES (UNCONTROLLED)')                 *
004000* INSERT INTO DDS0001.COND_RULE VALUES                           *
004100*   ('BLOOD-GLUCOSE-FASTING', 'HIGH', 'HYPERGLYCEMIA')           *
004200* INSERT INTO DDS0001.COND_RULE VALUES                           *
004300*   ('TOTAL-CHOLESTEROL', 'HIGH', 'HIGH CHOLESTEROL')            *
004400* INSERT INTO DDS0001.COND_RULE VALUES                           *
004500*   ('LDL-CHOLESTEROL', 'HIGH', 'HIGH LDL')                      *
004600* INSERT INTO DDS0001.COND_RULE VALUES                           *
004700*   ('HDL-CHOLESTEROL', 'LOW', 'LOW HDL')                        *
004800* INSERT INTO DDS0001.COND_RULE VALUES                           *
004900*   ('TRIGLYCERIDES', 'HIGH', 'HYPERTRIGLYCERIDEMIA')            *
005000* INSERT INTO DDS0001.COND_RULE VALUES                           *
005100*   ('BMI', 'HIGH', 'OVERWEIGHT / OBESITY')                      *
005200* INSERT INTO DDS0001.COND_RULE VALUES                           *
005300*   ('SYSTOLIC-BP', 'HIGH', 'HYPERTENSION')                      *
005400* INSERT INTO DDS0001.COND_RULE VALUES                           *
005500*   ('VITAMIN-D', 'LOW', 'VITAMIN D DEFICIENCY')                 *
005600* INSERT INTO DDS0001.COND_RULE VALUES                           *
005700*   ('VITAMIN-B12', 'LOW', 'VITAMIN B12 DEFICIENCY')             *
005800* INSERT INTO DDS0001.COND_RULE VALUES                           *
005900*   ('HEMOGLOBIN', 'LOW', 'ANEMIA')                              *
006000* INSERT INTO DDS0001.COND_RULE VALUES                           *
006100*   ('TSH', 'HIGH', 'HYPOTHYROIDISM (POSSIBLE)')                 *
006200* INSERT INTO DDS0001.COND_RULE VALUES                           *
006300*   ('TSH', 'LOW', 'HYPERTHYROIDISM (POSSIBLE)')                 *
006400******************************************************************
006500* CHANGE LOG                                                     *
006600* 04/02/09 RAO  0003  INITIAL VERSION, MODELED ON MEDRNGLK       *
006700* 06/30/98 LMP  0161  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF    *
006800* 11/30/16 DJT  0258  CRFOUNDOUT NOW SET BEFORE THE EXEC SQL SO  *
006900*                     A LATE ABEND IN DB2 DOES NOT LEAVE IT      *
007000*                     HOLDING LAST CALL'S ANSWER                 *
007100* 08/21/20 KMS  0298  CR-CONDITION WAS TRUNCATED AT 20 BYTES ON  *
007200*                     THE MOVE TO CRCONDOUT - WIDENED TO MATCH   *
007300* 02/03/23 RAO  0341  ADDED THE NUTRLOAD INSERT LISTING ABOVE -  *
007400*                     AUDIT ASKED FOR THE 13 SEEDED PAIRS TO BE *
007500*                     VISIBLE IN SOURCE, NOT JUST IN DDS0001    *
007600******************************************************************
007700
007800 ENVIRONMENT DIVISION.
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100 01 NAM              PIC X(18) VALUE 'MEDCNDLK'.
008200 01 SCHE             PIC X(8).
008300 01 W-SQLCODE        PIC S9(3).
008400 01 W-LOOKUP-COUNT   PIC S9(7) COMP VALUE ZERO.
008500 01 W-HIT-COUNT      PIC S9(7) COMP VALUE ZERO.
008600 COPY CONDRULE.
008700*    DUMP VIEW OF THE FETCHED ROW FOR SYSOUT DIAGNOSTICS
008800 01 CONDRULE-DUMP-VIEW REDEFINES DCLCOND-RULE PIC X(68).
008900      EXEC SQL INCLUDE SQLCA END-EXEC.
009000 LINKAGE SECTION.
009100 01 CRKEYIN           PIC X(30).
009200*    TRACE VIEW - FIRST 10 BYTES OF THE METRIC KEY ONLY,
009300*    ENOUGH TO IDENTIFY THE CALL ON A SYSOUT DISPLAY
009400 01 CRKEYIN-X REDEFINES CRKEYIN PIC X(10).
009500 01 CRSTATUSIN        PIC X(8).
009600 01 CRCONDOUT         PIC X(30).
009700 01 CRFOUNDOUT        PIC X(1).
009800     88 COND-WAS-FOUND VALUE 'Y'.
009900     88 COND-NOT-FOUND VALUE 'N'.
010000 01 SQLCODEOUT        PIC S9(9) COMP-5.
010100 01 SQLCODEOUT-X REDEFINES SQLCODEOUT PIC X(4).
010200 PROCEDURE DIVISION USING
010300      CRKEYIN
010400      CRSTATUSIN
010500      CRCONDOUT
010600      CRFOUNDOUT
010700      SQLCODEOUT.
010800     ADD 1 TO W-LOOKUP-COUNT.
010900     MOVE 'N' TO CRFOUNDOUT.
011000     MOVE SPACES TO CRCONDOUT.
011100     EXEC SQL
011200      SELECT CR_CONDITION
011300      INTO
011400       :CR-CONDITION
011500      FROM DDS0001.COND_RULE
011600      WHERE CR_METRIC_KEY = :CRKEYIN
011700        AND CR_STATUS     = :CRSTATUSIN
011800     END-EXEC.
011900     IF SQLCODE = +100
012000        MOVE 'N' TO CRFOUNDOUT
012100     ELSE
012200        IF SQLCODE = +0
012300           MOVE 'Y' TO CRFOUNDOUT
012400           MOVE CR-CONDITION TO CRCONDOUT
012500           ADD 1 TO W-HIT-COUNT
012600        ELSE
012700           MOVE 'N' TO CRFOUNDOUT
012800        END-IF
012900     END-IF.
013000     MOVE SQLCODE TO W-SQLCODE.
013100     MOVE W-SQLCODE TO SQLCODEOUT.
013200     GOBACK.
